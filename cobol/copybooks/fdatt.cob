000100*
000110* FD - ATTENDANCE FEED (INPUT, U1).  72 BYTE FIXED RECORDS.
000120*
000130* 08/02/26 VBC - CREATED.
000140*
000150 FD  ATTEND-FILE
000160     LABEL RECORDS ARE STANDARD
000170     RECORD CONTAINS 72 CHARACTERS
000180     DATA RECORD IS TC-ATT-RECORD.
000190 COPY "wstcatt.cob".
