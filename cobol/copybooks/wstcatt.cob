000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR ATTENDANCE FEED   *
000130*        (HR DAILY STATUS EXTRACT)         *
000140*******************************************
000150*  FILE SIZE 72 BYTES - FIELDS FILL THE RECORD EXACTLY,
000160*  NO FILLER SLACK AVAILABLE IN THIS LAYOUT.
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 04/02/26 VBC - CREATED.
000210* 09/02/26 VBC - HOURS CHANGED TO COMP TO HOLD RECORD AT 72.
000220* 15/02/26 VBC - WORK-TABLE ENTRY MOVED OUT TO WSTCATW - THIS
000230*                COPYBOOK IS NOW THE FD RECORD ONLY.
000240*
000250 01  TC-ATT-RECORD.
000260     03  TC-ATT-EMP-NAME       PIC X(20).
000270*                                  BLANK = DROPPED/DEFAULTED UNKNOWN
000280     03  TC-ATT-DEPT-L1        PIC X(30).
000290*                                  BLANK = DEFAULTED UNKNOWN
000300     03  TC-ATT-DATE           PIC 9(8).
000310*                                  CCYYMMDD, 0/INVALID = UNUSABLE FOR U5
000320     03  TC-ATT-STATUS         PIC X(12).
000330*                                  OFFICE, TRAVEL, LEAVE, HOLWORK, UNKNOWN
000340     03  TC-ATT-WORK-HOURS     PIC S9(2)V99 COMP.
000350*                                  NON-NUMERIC ON INPUT FEED = 0
