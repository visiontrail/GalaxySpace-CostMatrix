000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR THE ANOMALY      *
000130*     OUTPUT FILE (U5) - OPTIONAL         *
000140*      MACHINE-READABLE SIDE FILE         *
000150*******************************************
000160*  FILE SIZE 83 BYTES - FIELDS FILL THE RECORD EXACTLY,
000170*  NO FILLER SLACK AVAILABLE IN THIS LAYOUT.
000180*
000190* 06/02/26 VBC - CREATED.
000200* 13/02/26 VBC - NOEXPENSE TYPE REMOVED PER RULE R6 - DISABLED,
000210*                TYPE "A" IS THE ONLY ANOMALY WRITTEN NOW.
000220* 15/02/26 VBC - WORK TABLE MOVED OUT TO WSTCANW - THIS COPYBOOK
000230*                IS NOW THE FD RECORD ONLY.
000240*
000250 01  TC-ANO-RECORD.
000260     03  TC-ANO-TYPE            PIC X(01).
000270*                                  "A" = ATTENDANCE/TRAVEL CONFLICT
000280     03  TC-ANO-EMP-NAME        PIC X(20).
000290     03  TC-ANO-DATE            PIC 9(8).
000300     03  TC-ANO-DEPT            PIC X(30).
000310     03  TC-ANO-STATUS          PIC X(12).
000320     03  TC-ANO-TRAVEL-TYPE     PIC X(01).
000330*                                  F/H/T OF THE CONFLICTING EXPENSE
000340     03  TC-ANO-AMOUNT          PIC S9(9)V99.
000350*                                  ZONED - THIS IS AN INTERCHANGE FILE
