000100*******************************************
000110*                                          *
000120*  WORKING STORAGE FOR THE KPI/DASHBOARD  *
000130*   SUMMARY (U8), BOOKING BEHAVIOUR (U6)  *
000140*   AND OVER-STANDARD COUNTS (U7)         *
000150*******************************************
000160*
000170* 07/02/26 VBC - CREATED.
000180* 14/02/26 VBC - OVERDISC/OVERTIME TOKEN COUNTERS SPLIT OUT PER
000190*                REQUEST FROM TRAVEL DESK FOR THE TYPE BREAKDOWN.
000200*
000210 01  TC-KPI-BLOCK.
000220     03  TC-KPI-TOTAL-COST      PIC S9(11)V99 COMP-3.
000230     03  TC-KPI-TOTAL-ORDERS    PIC 9(7)      COMP.
000240     03  TC-KPI-ANOMALY-COUNT   PIC 9(5)      COMP.
000250     03  TC-KPI-OVER-STD-COUNT  PIC 9(5)      COMP.
000260     03  TC-KPI-URGENT-RATIO    PIC 9(3)V99   COMP-3.
000270     03  FILLER                 PIC X(08).
000280*
000290*    U6 - BOOKING BEHAVIOUR WORK FIELDS.
000300*
000310 01  TC-BKG-BLOCK.
000320     03  TC-BKG-TOTAL-ORDERS    PIC 9(7)      COMP.
000330     03  TC-BKG-URGENT-ORDERS   PIC 9(7)      COMP.
000340*                                  ADVANCE DAYS <= 2, SEE RULE R7
000350     03  TC-BKG-URGENT-RATIO    PIC 9(3)V99   COMP-3.
000360*                                  SEE RULE R8
000370     03  TC-BKG-ADVANCE-SUM     PIC S9(9)     COMP-3.
000380     03  TC-BKG-AVG-ADVANCE     PIC S9(5)V99  COMP-3.
000385     03  FILLER                 PIC X(06).
000390*
000400*    U7 - OVER-STANDARD COUNTERS, PER TRAVEL TYPE PLUS THE
000410*    FLIGHT OVER-TYPE TOKEN BREAKDOWN.  TC-OVS-FLIGHT IS THE
000420*    NUMBER OF FLIGHT RECORDS FLAGGED OVER-STANDARD (ONE PER
000430*    RECORD EVEN WHEN BOTH TOKENS APPEAR - RULE R10); THE TWO
000440*    TOKEN COUNTERS BELOW IT COUNT OCCURRENCES OF EACH KEYWORD.
000450*
000460 01  TC-OVS-BLOCK.
000470     03  TC-OVS-FLIGHT          PIC 9(5)      COMP.
000480     03  TC-OVS-HOTEL           PIC 9(5)      COMP.
000490     03  TC-OVS-TRAIN           PIC 9(5)      COMP.
000500     03  TC-OVS-TOTAL           PIC 9(5)      COMP.
000510     03  TC-OVS-OVERDISC-CNT    PIC 9(5)      COMP.
000520     03  TC-OVS-OVERTIME-CNT    PIC 9(5)      COMP.
000525     03  FILLER                 PIC X(06).
000530*
000540*    LINKAGE AREA PASSED TO TCOVSTD (COMMON OVER-TYPE SCANNER).
000550*
000560 01  TC-OVS-CALL-AREA.
000570     03  TC-OCA-OVER-TYPE-TEXT  PIC X(20).
000580     03  TC-OCA-IS-OVER         PIC X(01).
000590*                                  "Y"/"N" RETURNED BY TCOVSTD
000600     03  TC-OCA-HAS-OVERDISC    PIC X(01).
000610     03  TC-OCA-HAS-OVERTIME    PIC X(01).
000615     03  FILLER                 PIC X(06).
