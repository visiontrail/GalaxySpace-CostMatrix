000100*
000110* FD - ANOMALY OUTPUT FILE (U5, OPTIONAL).  83 BYTE FIXED RECORDS.
000120*
000130* 08/02/26 VBC - CREATED.
000140*
000150 FD  ANOMALY-FILE
000160     LABEL RECORDS ARE STANDARD
000170     RECORD CONTAINS 83 CHARACTERS
000180     DATA RECORD IS TC-ANO-RECORD.
000190 COPY "wstcano.cob".
