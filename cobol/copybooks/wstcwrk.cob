000100*******************************************
000110*                                          *
000120*   GENERAL PRINT-LINE / EDIT WORK AREA   *
000130*******************************************
000140* USED FOR BUILDING EDITED MONEY AND PERCENTAGE FIELDS BEFORE
000150* THEY ARE MOVED INTO A REPORT WRITER DETAIL LINE.
000160*
000170* 09/02/26 VBC - CREATED.
000180*
000190 01  TC-EDIT-WORK-RECORD.
000200     03  TC-EW-MONEY-13         PIC Z,ZZZ,ZZZ,ZZ9.99-.
000210     03  TC-EW-HOURS-9          PIC ZZZ,ZZ9.99.
000220     03  TC-EW-PCT-6            PIC ZZ9.99.
000230     03  TC-EW-DATE-10          PIC 9999/99/99.
000240     03  FILLER                 PIC X(40).
