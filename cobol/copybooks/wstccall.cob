000100*
000110* CALLING DATA PASSED INTO TCANLRPT WHEN RUN FROM THE MONTH-END
000120* SCHEDULER RATHER THAN STAND-ALONE - RUN DATE AND THE OPTIONAL
000130* ANOMALY-FILE SWITCH ARE THE ONLY ITEMS THIS MODULE NEEDS.
000140*
000150* 09/02/26 VBC - CREATED.
000160*
000170 01  TC-CALLING-DATA.
000180     03  TC-CD-RUN-DATE       PIC 9(8).
000190*                                CCYYMMDD - DEFAULTS TO SYSTEM DATE
000200*                                WHEN CALLING PROGRAM PASSES ZERO
000210     03  TC-CD-WRITE-ANOMALY  PIC X(01).
000220*                                "Y" = WRITE THE ANOMALY FILE, "N" =
000230*                                REPORT ONLY, NO SIDE FILE
000240     03  FILLER               PIC X(11).
