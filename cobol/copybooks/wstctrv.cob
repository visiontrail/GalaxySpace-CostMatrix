000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR TRAVEL EXPENSE    *
000130*   FEEDS (FLIGHT, HOTEL, TRAIN - SAME     *
000140*          RAW LAYOUT FOR ALL THREE)       *
000150*******************************************
000160*  FILE SIZE 147 BYTES - FIELDS FILL THE RECORD EXACTLY.
000170*
000180* 04/02/26 VBC - CREATED.
000190* 06/02/26 VBC - ADVANCE DAYS WIDENED TO S9(3) PER TRAVEL DESK REQUEST.
000200* 15/02/26 VBC - WORK-ENTRY TABLE MOVED OUT TO WSTCTRW - THIS
000210*                COPYBOOK IS NOW THE FD RECORD ONLY.
000220*
000230 01  TC-TRV-RAW-RECORD.
000240     03  TC-TRV-TRAVELER-NAME  PIC X(20).
000250*                                  BLANK = DEFAULTED UNKNOWN
000260     03  TC-TRV-DEPT-L1        PIC X(30).
000270*                                  BLANK = DEFAULTED UNKNOWN
000280     03  TC-TRV-PROJECT        PIC X(50).
000290*                                  RAW "<DIGITS> <PROJECT NAME>"
000300     03  TC-TRV-DATE           PIC 9(8).
000310*                                  DEPARTURE DATE (FLT/TRN) OR
000320*                                  CHECK-IN DATE (HTL)
000330     03  TC-TRV-AMOUNT-RAW     PIC X(14).
000340*                                  MAY CARRY CURRENCY SIGN/COMMAS
000350     03  TC-TRV-ADVANCE-DAYS   PIC S9(3).
000360*                                  DAYS BOOKING TO TRAVEL - NON-NUM = 0
000370     03  TC-TRV-OVER-FLAG      PIC X(2).
000380*                                  "Y "/"N " - USED BY HOTEL, TRAIN
000390     03  TC-TRV-OVER-TYPE      PIC X(20).
000400*                                  MAY CARRY OVERDISC AND/OR OVERTIME
