000100*******************************************
000110*                                          *
000120*   WORKING STORAGE FOR THE PROJECT COST  *
000130*         ROLL-UP TABLE (U3)              *
000140*                                          *
000150*     TOP 20 + "OTHERS" - SEE R12         *
000160*******************************************
000170*
000180* 05/02/26 VBC - CREATED.
000190* 11/02/26 VBC - SPLIT FLIGHT/HOTEL/TRAIN COLUMNS ADDED PER
000200*                DASHBOARD REQUEST FROM FINANCE.
000210*
000220 01  TC-PRJ-TABLE-CONTROL.
000230     03  TC-PRJ-MAX-ROWS        PIC 9(4)   COMP     VALUE 500.
000240*                                  MAX DISTINCT PROJECT CODES HELD
000250     03  TC-PRJ-ROW-COUNT       PIC 9(4)   COMP     VALUE ZERO.
000260     03  TC-PRJ-TOP-N           PIC 9(2)   COMP     VALUE 20.
000265     03  FILLER                 PIC X(02).
000270*
000280 01  TC-PRJ-TABLE.
000290     03  TC-PRJ-ENTRY OCCURS 500 TIMES
000300                       INDEXED BY TC-PRJ-IX.
000310         05  TC-PRJ-CODE          PIC X(08).
000320*                                    PROJECT CODE OR "OTHERS"
000330         05  TC-PRJ-TOTAL-COST    PIC S9(11)V99 COMP-3.
000340         05  TC-PRJ-FLIGHT-COST   PIC S9(11)V99 COMP-3.
000350         05  TC-PRJ-HOTEL-COST    PIC S9(11)V99 COMP-3.
000360         05  TC-PRJ-TRAIN-COST    PIC S9(11)V99 COMP-3.
000370         05  TC-PRJ-ORDER-COUNT   PIC 9(7)      COMP.
000375         05  FILLER               PIC X(02).
000380*
000390*    ONE PRINT-READY PROJECT DETAIL ROW (SEE 3600-TOPN-PROJECTS
000400*    AND THE PROJECT REPORT GROUP) - HOLDS THE SORTED, COLLAPSED
000410*    RESULT PASSED TO REPORT WRITER.
000420*
000430 01  TC-PRJ-OUT-ROW.
000440     03  TC-PRO-CODE            PIC X(08).
000450     03  TC-PRO-TOTAL-COST      PIC S9(11)V99 COMP-3.
000460     03  TC-PRO-FLIGHT-COST     PIC S9(11)V99 COMP-3.
000470     03  TC-PRO-HOTEL-COST      PIC S9(11)V99 COMP-3.
000480     03  TC-PRO-TRAIN-COST      PIC S9(11)V99 COMP-3.
000490     03  TC-PRO-ORDER-COUNT     PIC 9(7)      COMP.
000500     03  FILLER                 PIC X(10).
000510*
000520*    SWAP-HOLD AREA FOR THE DESCENDING BUBBLE SORT ON TOTAL
000530*    COST (SEE 3500-SORT-PROJECTS) - SAME SHAPE AS ONE
000540*    TC-PRJ-ENTRY OCCURRENCE.
000550*
000560 01  TC-PRJ-ENTRY-HOLD.
000570     03  TC-PEH-CODE            PIC X(08).
000580     03  TC-PEH-TOTAL-COST      PIC S9(11)V99 COMP-3.
000590     03  TC-PEH-FLIGHT-COST     PIC S9(11)V99 COMP-3.
000600     03  TC-PEH-HOTEL-COST      PIC S9(11)V99 COMP-3.
000610     03  TC-PEH-TRAIN-COST      PIC S9(11)V99 COMP-3.
000620     03  TC-PEH-ORDER-COUNT     PIC 9(7)      COMP.
000630     03  FILLER                 PIC X(10).
