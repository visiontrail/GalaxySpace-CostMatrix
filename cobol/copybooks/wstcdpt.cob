000100*******************************************
000110*                                          *
000120*  WORKING STORAGE FOR THE DEPARTMENT     *
000130*         METRICS TABLE (U4)              *
000140*                                          *
000150*     TOP 15 + "OTHERS" - SEE R12         *
000160*     SATURATION - SEE R4                 *
000170*******************************************
000180*
000190* 05/02/26 VBC - CREATED.
000200* 12/02/26 VBC - SATURATION FIELD ADDED, 176 HR STANDARD PER RULE R4.
000210*
000220 01  TC-DPT-TABLE-CONTROL.
000230     03  TC-DPT-MAX-ROWS       PIC 9(4)   COMP     VALUE 200.
000240     03  TC-DPT-ROW-COUNT      PIC 9(4)   COMP     VALUE ZERO.
000250     03  TC-DPT-TOP-N          PIC 9(2)   COMP     VALUE 15.
000260     03  TC-DPT-STD-HOURS      PIC 9(3)   COMP     VALUE 176.
000270*                                 8 HRS/DAY * 22 DAYS/MONTH
000275     03  FILLER                PIC X(02).
000280*
000290 01  TC-DPT-TABLE.
000300     03  TC-DPT-ENTRY OCCURS 200 TIMES
000310                       INDEXED BY TC-DPT-IX.
000320         05  TC-DPT-NAME          PIC X(30).
000330*                                    LEVEL-1 DEPARTMENT OR "OTHERS"
000340         05  TC-DPT-TOTAL-COST    PIC S9(11)V99 COMP-3.
000350         05  TC-DPT-TOTAL-HOURS   PIC 9(7)V99   COMP-3.
000360         05  TC-DPT-HEADCOUNT     PIC 9(5)      COMP.
000370         05  TC-DPT-SATURATION    PIC 9(3)V99   COMP-3.
000375         05  FILLER               PIC X(02).
000380*
000390*    NAME-TABLE USED WHILE COUNTING DISTINCT EMPLOYEES PER
000400*    DEPARTMENT (HEADCOUNT) - ONE ENTRY PER NAME ALREADY SEEN
000410*    FOR THE DEPARTMENT CURRENTLY BEING TOTALLED.
000420*
000430 01  TC-DPT-SEEN-CONTROL.
000440     03  TC-DSN-COUNT          PIC 9(5)   COMP     VALUE ZERO.
000445     03  FILLER                PIC X(02).
000450*
000460 01  TC-DPT-SEEN-TABLE.
000470     03  TC-DSN-ENTRY OCCURS 2000 TIMES
000480                       INDEXED BY TC-DSN-IX.
000490         05  TC-DSN-NAME          PIC X(20).
000500         05  FILLER               PIC X(04).
000510*
000520*    ONE PRINT-READY DEPARTMENT DETAIL ROW.
000530*
000540 01  TC-DPT-OUT-ROW.
000550     03  TC-DRO-NAME            PIC X(30).
000560     03  TC-DRO-TOTAL-COST      PIC S9(11)V99 COMP-3.
000570     03  TC-DRO-TOTAL-HOURS     PIC 9(7)V99   COMP-3.
000580     03  TC-DRO-HEADCOUNT       PIC 9(5)      COMP.
000590     03  TC-DRO-SATURATION      PIC 9(3)V99   COMP-3.
000600     03  FILLER                 PIC X(08).
000610*
000620*    SWAP-HOLD AREA FOR THE DESCENDING BUBBLE SORT ON TOTAL
000630*    COST (SEE 4500-SORT-DEPTS) - SAME SHAPE AS ONE
000640*    TC-DPT-ENTRY OCCURRENCE.
000650*
000660 01  TC-DPT-ENTRY-HOLD.
000670     03  TC-DEH-NAME            PIC X(30).
000680     03  TC-DEH-TOTAL-COST      PIC S9(11)V99 COMP-3.
000690     03  TC-DEH-TOTAL-HOURS     PIC 9(7)V99   COMP-3.
000700     03  TC-DEH-HEADCOUNT       PIC 9(5)      COMP.
000710     03  TC-DEH-SATURATION      PIC 9(3)V99   COMP-3.
000715     03  FILLER                 PIC X(02).
