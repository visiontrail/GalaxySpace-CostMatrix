000100*******************************************
000110*                                          *
000120*  IN-MEMORY MERGED TRAVEL TABLE (U2)     *
000130*   ONE ROW PER CLEANSED FLIGHT/HOTEL/    *
000140*        TRAIN EXPENSE RECORD             *
000150*******************************************
000160* CONCATENATION ORDER IS FLIGHT, HOTEL, TRAIN - SEE 2000-MERGE-TRAVEL.
000170*
000180* 10/02/26 VBC - CREATED.
000190* 15/02/26 VBC - SPLIT OUT FROM WSTCTRV SO THE FD COPYBOOK DOES NOT
000200*                CARRY THE WORKING TABLE TOO.
000210*
000220 01  TC-TRV-TABLE-CONTROL.
000230     03  TC-TRV-MAX-ROWS       PIC 9(5)   COMP     VALUE 30000.
000240     03  TC-TRV-ROW-COUNT      PIC 9(5)   COMP     VALUE ZERO.
000245     03  FILLER                PIC X(04).
000250*
000260 01  TC-TRV-TABLE.
000270     03  TC-TRV-ENTRY OCCURS 30000 TIMES
000280                       INDEXED BY TC-TRV-IX.
000290         05  TC-TWE-TYPE           PIC X(01).
000300*                                     F=FLIGHT, H=HOTEL, T=TRAIN
000310         05  TC-TWE-TRAVELER-NAME  PIC X(20).
000320         05  TC-TWE-DEPT-L1        PIC X(30).
000330         05  TC-TWE-PROJ-CODE      PIC X(08).
000340*                                     LEADING DIGITS OF TC-TRV-PROJECT
000350*                                     OR "UNKNOWN"
000360         05  TC-TWE-DATE           PIC 9(8).
000370*                                     UNIFIED CONSUMPTION DATE
000380         05  TC-TWE-AMOUNT         PIC S9(9)V99 COMP-3.
000390*                                     CLEANSED SIGNED CREDIT AMOUNT
000400         05  TC-TWE-ADVANCE-DAYS   PIC S9(3)     COMP-3.
000410         05  TC-TWE-OVER-FLAG      PIC X(02).
000420         05  TC-TWE-OVER-TYPE      PIC X(20).
000430         05  FILLER                PIC X(06).
