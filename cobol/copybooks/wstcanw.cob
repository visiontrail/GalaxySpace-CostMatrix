000100*******************************************
000110*                                          *
000120*   IN-MEMORY ANOMALY TABLE (U5) - CAPPED *
000130*     AT THE FIRST 100 ROWS FOR THE       *
000140*         DASHBOARD/REPORT ONLY           *
000150*******************************************
000160* THE ANOMALY FILE ITSELF (SEE WSTCANO/FDANO) CARRIES EVERY
000170* ANOMALY FOUND - THE CAP BELOW APPLIES TO THE REPORT ONLY.
000180*
000190* 06/02/26 VBC - CREATED.
000200* 15/02/26 VBC - SPLIT OUT FROM WSTCANO SO THE FD COPYBOOK DOES
000210*                NOT ALSO CARRY THE WORKING TABLE.
000220*
000230 01  TC-ANO-TABLE-CONTROL.
000240     03  TC-ANO-MAX-ROWS        PIC 9(3)   COMP     VALUE 100.
000250     03  TC-ANO-ROW-COUNT       PIC 9(3)   COMP     VALUE ZERO.
000260     03  TC-ANO-FOUND-COUNT     PIC 9(5)   COMP     VALUE ZERO.
000265     03  FILLER                 PIC X(04).
000270*                                  TOTAL ANOMALIES FOUND, UNCAPPED -
000280*                                  FEEDS KPI-ANOMALY-COUNT (U8)
000290*
000300 01  TC-ANO-TABLE.
000310     03  TC-ANO-ENTRY OCCURS 100 TIMES
000320                       INDEXED BY TC-ANO-IX.
000330         05  TC-ANE-TYPE          PIC X(01).
000340         05  TC-ANE-EMP-NAME      PIC X(20).
000350         05  TC-ANE-DATE          PIC 9(8).
000360         05  TC-ANE-DEPT          PIC X(30).
000370         05  TC-ANE-STATUS        PIC X(12).
000380         05  TC-ANE-TRAVEL-TYPE   PIC X(01).
000390         05  TC-ANE-AMOUNT        PIC S9(9)V99 COMP-3.
000400         05  FILLER               PIC X(06).
