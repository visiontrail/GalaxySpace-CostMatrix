000100*
000110* FD - FLIGHT EXPENSE FEED (INPUT, U1).  147 BYTE FIXED RECORDS.
000120*
000130* 08/02/26 VBC - CREATED.
000140*
000150 FD  FLIGHT-FILE
000160     LABEL RECORDS ARE STANDARD
000170     RECORD CONTAINS 147 CHARACTERS
000180     DATA RECORD IS TC-FLT-RAW-RECORD.
000190 COPY "wstctrv.cob" REPLACING TC-TRV-RAW-RECORD BY TC-FLT-RAW-RECORD.
