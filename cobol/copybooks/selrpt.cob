000100*
000110* FILE CONTROL ENTRY - ANALYSIS REPORT PRINT FILE (OUTPUT, U9).
000120*
000130* 08/02/26 VBC - CREATED.
000140*
000150     SELECT PRINT-FILE
000160            ASSIGN       TO PRTFILE
000170            ORGANIZATION IS SEQUENTIAL
000180            ACCESS MODE  IS SEQUENTIAL
000190            FILE STATUS  IS TC-PRINT-STATUS.
