000100*
000110* FILE CONTROL ENTRY - ATTENDANCE FEED (INPUT, U1).
000120*
000130* 08/02/26 VBC - CREATED.
000140*
000150     SELECT ATTEND-FILE
000160            ASSIGN       TO ATTFILE
000170            ORGANIZATION IS SEQUENTIAL
000180            ACCESS MODE  IS SEQUENTIAL
000190            FILE STATUS  IS TC-ATTEND-STATUS.
