000100*
000110* FD - HOTEL EXPENSE FEED (INPUT, U1).  147 BYTE FIXED RECORDS.
000120* SAME RAW LAYOUT AS THE FLIGHT AND TRAIN FEEDS - DATE IS THE
000130* CHECK-IN DATE FOR THIS FEED.
000140*
000150* 08/02/26 VBC - CREATED.
000160*
000170 FD  HOTEL-FILE
000180     LABEL RECORDS ARE STANDARD
000190     RECORD CONTAINS 147 CHARACTERS
000200     DATA RECORD IS TC-HTL-RAW-RECORD.
000210 COPY "wstctrv.cob" REPLACING TC-TRV-RAW-RECORD BY TC-HTL-RAW-RECORD.
