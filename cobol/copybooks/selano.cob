000100*
000110* FILE CONTROL ENTRY - ANOMALY OUTPUT FILE (OUTPUT, U5, OPTIONAL).
000120*
000130* 08/02/26 VBC - CREATED.
000140*
000150     SELECT ANOMALY-FILE
000160            ASSIGN       TO ANOFILE
000170            ORGANIZATION IS SEQUENTIAL
000180            ACCESS MODE  IS SEQUENTIAL
000190            FILE STATUS  IS TC-ANOMALY-STATUS.
