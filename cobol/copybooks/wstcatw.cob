000100*******************************************
000110*                                          *
000120*   IN-MEMORY CLEANSED ATTENDANCE TABLE   *
000130*      BUILT BY U1, USED BY U4 AND U5     *
000140*******************************************
000150*
000160* 15/02/26 VBC - CREATED, SPLIT OUT FROM WSTCATT.
000170*
000180 01  TC-ATW-TABLE-CONTROL.
000190     03  TC-ATW-MAX-ROWS       PIC 9(5)   COMP     VALUE 20000.
000200     03  TC-ATW-ROW-COUNT      PIC 9(5)   COMP     VALUE ZERO.
000205     03  FILLER                PIC X(04).
000210*
000220 01  TC-ATW-TABLE.
000230     03  TC-ATW-ENTRY OCCURS 20000 TIMES
000240                       INDEXED BY TC-ATW-IX.
000250         05  TC-AWE-EMP-NAME      PIC X(20).
000260         05  TC-AWE-DEPT-L1       PIC X(30).
000270         05  TC-AWE-DATE          PIC 9(8).
000280         05  TC-AWE-STATUS        PIC X(12).
000290         05  TC-AWE-WORK-HOURS    PIC S9(2)V99 COMP-3.
000300         05  FILLER               PIC X(04).
