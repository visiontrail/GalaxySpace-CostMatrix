000100*
000110* FILE CONTROL ENTRY - FLIGHT EXPENSE FEED (INPUT, U1).
000120*
000130* 08/02/26 VBC - CREATED.
000140*
000150     SELECT FLIGHT-FILE
000160            ASSIGN       TO FLTFILE
000170            ORGANIZATION IS SEQUENTIAL
000180            ACCESS MODE  IS SEQUENTIAL
000190            FILE STATUS  IS TC-FLIGHT-STATUS.
