000100*******************************************************************
000110*                                                                 *
000120*                Date Validation Routine (CCYYMMDD)              *
000130*                                                                 *
000140*******************************************************************
000150 IDENTIFICATION           DIVISION.
000160*
000170 PROGRAM-ID.               TCVALDT.
000180 AUTHOR.                   V B COEN.
000190 INSTALLATION.             APPLEWOOD COMPUTERS.
000200 DATE-WRITTEN.             02/04/1987.
000210 DATE-COMPILED.
000220 SECURITY.                 COPYRIGHT (C) 1987-2026, VINCENT BRYAN COEN.
000230*                          DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000240*                          LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000250*
000260*    REMARKS.              CHECKS A CCYYMMDD DATE FOR A VALID
000270*                          CALENDAR DATE - CALLED BY TCANLRPT WHEN
000280*                          CLEANSING ATT-DATE AND TRV-DATE (RULE R3).
000290*
000300*    CALLED MODULES.       NONE.
000310*    FUNCTIONS USED.       NONE.
000320*
000330* CHANGES:
000340* 02/04/87 VBC - 1.00 CREATED FOR THE TRAVEL-COST MODULE, CUT DOWN
000350*                     FROM THE GENERAL DATE ROUTINE - THIS ONE ONLY
000360*                     NEEDS TO SAY YES/NO, NOT CONVERT FORMATS.
000370* 14/11/91 VBC - 1.01 CENTURY WINDOW WIDENED, 1900-2079 NOW ACCEPTED.
000380* 09/06/94 VBC - 1.02 LEAP YEAR TEST CORRECTED FOR CENTURY YEARS.
000390* 22/01/99 VBC - 1.03 Y2K REVIEW - NO CHANGE NEEDED, ALREADY USES A
000400*                     4 DIGIT CENTURY, SIGNED OFF BY R J JONES.
000410* 08/07/03 VBC - 1.04 ZERO DATE (ALL 9 ZEROS) NOW EXPLICITLY REJECTED
000420*                     RATHER THAN FALLING THROUGH THE DAY-IN-MONTH TEST.
000430* 15/02/26 VBC - 1.05 REBUILT TO FIXED FORMAT FOR THE TRAVEL-COST
000440*                     ANALYSIS MODULE, TICKET TC-0007.
000450*
000460*******************************************************************
000470*
000480* COPYRIGHT NOTICE.
000490* ****************
000500*
000510* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES.
000520*
000530* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
000540* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
000550* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE, VERSION 3.
000560* SEE THE FILE COPYING FOR DETAILS.
000570*
000580*******************************************************************
000590*
000600 ENVIRONMENT               DIVISION.
000610 CONFIGURATION             SECTION.
000620 SOURCE-COMPUTER.          IBM-370.
000630 OBJECT-COMPUTER.          IBM-370.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660*
000670 INPUT-OUTPUT              SECTION.
000680 FILE-CONTROL.
000690*
000700 DATA                      DIVISION.
000710 FILE                      SECTION.
000720*
000730 WORKING-STORAGE           SECTION.
000740 77  WS-PROG-NAME           PIC X(17) VALUE "TCVALDT (1.05)".
000750*
000760 01  WS-DATE-WORK.
000770     03  WS-DW-CCYY         PIC 9(4).
000780     03  WS-DW-MM           PIC 9(2).
000790     03  WS-DW-DD           PIC 9(2).
000800*
000810 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.
000820     03  WS-DWR-DIGITS      PIC 9(8).
000830*
000840 01  WS-DAYS-IN-MONTH-TABLE.
000850     03  FILLER             PIC 9(2) VALUE 31.
000860     03  FILLER             PIC 9(2) VALUE 28.
000870     03  FILLER             PIC 9(2) VALUE 31.
000880     03  FILLER             PIC 9(2) VALUE 30.
000890     03  FILLER             PIC 9(2) VALUE 31.
000900     03  FILLER             PIC 9(2) VALUE 30.
000910     03  FILLER             PIC 9(2) VALUE 31.
000920     03  FILLER             PIC 9(2) VALUE 31.
000930     03  FILLER             PIC 9(2) VALUE 30.
000940     03  FILLER             PIC 9(2) VALUE 31.
000950     03  FILLER             PIC 9(2) VALUE 30.
000960     03  FILLER             PIC 9(2) VALUE 31.
000970 01  WS-DAYS-TABLE REDEFINES WS-DAYS-IN-MONTH-TABLE.
000980     03  WS-DT-DAYS         PIC 9(2) OCCURS 12 TIMES.
000990*
001000 01  WS-MAX-DAY             PIC 9(2) COMP.
001010 01  WS-LEAP-SW             PIC X(01) VALUE "N".
001020     88  WS-LEAP-YEAR       VALUE "Y".
001025 01  WS-MOD-QUOT            PIC 9(4) COMP.
001026 01  WS-MOD-REM             PIC 9(4) COMP.
001030*
001040 LINKAGE                   SECTION.
001050 01  LK-DATE-CCYYMMDD       PIC 9(8).
001060 01  LK-DATE-IS-VALID       PIC X(01).
001070*                              "Y"/"N" RETURNED TO THE CALLER
001080*
001090 PROCEDURE DIVISION USING LK-DATE-CCYYMMDD
001100                           LK-DATE-IS-VALID.
001110*
001120 0000-MAIN.
001130     MOVE "N" TO LK-DATE-IS-VALID.
001140     IF LK-DATE-CCYYMMDD = ZERO
001150         GO TO 0000-EXIT.
001160     MOVE LK-DATE-CCYYMMDD TO WS-DWR-DIGITS.
001170     IF WS-DW-MM < 1 OR WS-DW-MM > 12
001180         GO TO 0000-EXIT.
001190     IF WS-DW-CCYY < 1900 OR WS-DW-CCYY > 2079
001200         GO TO 0000-EXIT.
001210     PERFORM 0100-SET-LEAP-SWITCH THRU 0100-EXIT.
001220     MOVE WS-DT-DAYS (WS-DW-MM) TO WS-MAX-DAY.
001230     IF WS-DW-MM = 2 AND WS-LEAP-YEAR
001240         ADD 1 TO WS-MAX-DAY.
001250     IF WS-DW-DD < 1 OR WS-DW-DD > WS-MAX-DAY
001260         GO TO 0000-EXIT.
001270     MOVE "Y" TO LK-DATE-IS-VALID.
001280 0000-EXIT.
001290     GOBACK.
001300*
001310 0100-SET-LEAP-SWITCH.
001320     MOVE "N" TO WS-LEAP-SW.
001330     DIVIDE WS-DW-CCYY BY 4 GIVING WS-MOD-QUOT
001335             REMAINDER WS-MOD-REM.
001340     IF WS-MOD-REM = 0
001350         DIVIDE WS-DW-CCYY BY 100 GIVING WS-MOD-QUOT
001355                 REMAINDER WS-MOD-REM
001360         IF WS-MOD-REM NOT = 0
001365             MOVE "Y" TO WS-LEAP-SW
001370         ELSE
001375             DIVIDE WS-DW-CCYY BY 400 GIVING WS-MOD-QUOT
001380                     REMAINDER WS-MOD-REM
001385             IF WS-MOD-REM = 0
001390                 MOVE "Y" TO WS-LEAP-SW
001395             END-IF
001400         END-IF
001405     END-IF.
001410 0100-EXIT.
001420     EXIT.
