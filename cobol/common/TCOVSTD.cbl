000100*******************************************************************
000110*                                                                 *
000120*          Over-Standard-Booking Token Scanner (Flight)          *
000130*                                                                 *
000140*******************************************************************
000150 IDENTIFICATION           DIVISION.
000160*
000170 PROGRAM-ID.               TCOVSTD.
000180 AUTHOR.                   V B COEN.
000190 INSTALLATION.             APPLEWOOD COMPUTERS.
000200 DATE-WRITTEN.             11/07/1989.
000210 DATE-COMPILED.
000220 SECURITY.                 COPYRIGHT (C) 1989-2026, VINCENT BRYAN COEN.
000230*                          DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000240*                          LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000250*
000260*    REMARKS.              SCANS THE FREE-TEXT OVER-TYPE FIELD OF A
000270*                          FLIGHT RECORD FOR THE TOKENS "OVERDISC" AND
000280*                          "OVERTIME" AND RETURNS WHICH, IF EITHER,
000290*                          IS PRESENT - CALLED BY TCANLRPT FOR RULES
000300*                          R9/R10 (U7 OVER-STANDARD COUNTER).
000310*
000320*    CALLED MODULES.       NONE.
000330*    FUNCTIONS USED.       NONE.
000340*
000350* CHANGES:
000360* 11/07/89 VBC - 1.00 WRITTEN AS THE MOD-11 CHECK DIGIT ROUTINE FOR
000370*                     THE ACCOUNT-NUMBER VALIDATION SUB-SYSTEM.
000380* 19/03/93 VBC - 1.01 TABLE-DRIVEN WEIGHTING ADDED, SEE WS-WEIGHT-TAB.
000390* 30/11/98 VBC - 1.02 Y2K REVIEW - NO DATE FIELDS PRESENT, SIGNED
000400*                     OFF BY R J JONES, NO CHANGE REQUIRED.
000410* 15/02/26 VBC - 2.00 GUTTED AND REBUILT FOR THE TRAVEL-COST ANALYSIS
000420*                     MODULE, TICKET TC-0009 - THE CHECK-DIGIT LOGIC
000430*                     IS GONE, THIS NOW SCANS OVER-TYPE TEXT INSTEAD,
000440*                     BUT THE CALLING SHAPE (SCAN A FIELD, RETURN
000450*                     COUNTS/FLAGS) IS KEPT THE SAME AS BEFORE.
000460*
000470*******************************************************************
000480*
000490* COPYRIGHT NOTICE.
000500* ****************
000510*
000520* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES.
000530*
000540* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
000550* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
000560* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE, VERSION 3.
000570* SEE THE FILE COPYING FOR DETAILS.
000580*
000590*******************************************************************
000600*
000610 ENVIRONMENT               DIVISION.
000620 CONFIGURATION             SECTION.
000630 SOURCE-COMPUTER.          IBM-370.
000640 OBJECT-COMPUTER.          IBM-370.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM.
000670*
000680 INPUT-OUTPUT              SECTION.
000690 FILE-CONTROL.
000700*
000710 DATA                      DIVISION.
000720 FILE                      SECTION.
000730*
000740 WORKING-STORAGE           SECTION.
000750 77  WS-PROG-NAME           PIC X(17) VALUE "TCOVSTD (2.00)".
000760*
000770 01  WS-SCAN-WORK.
000780     03  WS-SW-LENGTH        PIC 9(3)  COMP.
000790     03  WS-SW-POINTER       PIC 9(3)  COMP.
000800*
000810 01  WS-TOKEN-TABLE.
000820     03  FILLER              PIC X(08) VALUE "OVERDISC".
000830     03  FILLER              PIC X(08) VALUE "OVERTIME".
000840 01  WS-TOKEN-TABLE-R REDEFINES WS-TOKEN-TABLE.
000850     03  WS-TOK-ENTRY        PIC X(08) OCCURS 2 TIMES
000860                              INDEXED BY WS-TOK-IX.
000870*
000880 01  WS-FOUND-SW             PIC X(01) VALUE "N".
000890     88  WS-TOKEN-FOUND      VALUE "Y".
000900*
000910 LINKAGE                   SECTION.
000920 01  TC-OCA-OVER-TYPE-TEXT   PIC X(20).
000930 01  TC-OCA-IS-OVER          PIC X(01).
000940 01  TC-OCA-HAS-OVERDISC     PIC X(01).
000950 01  TC-OCA-HAS-OVERTIME     PIC X(01).
000960*
000970 PROCEDURE DIVISION USING TC-OCA-OVER-TYPE-TEXT
000980                           TC-OCA-IS-OVER
000990                           TC-OCA-HAS-OVERDISC
001000                           TC-OCA-HAS-OVERTIME.
001010*
001020 0000-MAIN.
001030     MOVE "N" TO TC-OCA-IS-OVER
001040                 TC-OCA-HAS-OVERDISC
001050                 TC-OCA-HAS-OVERTIME.
001060     IF TC-OCA-OVER-TYPE-TEXT = SPACES OR LOW-VALUES
001070         GO TO 0000-EXIT.
001080     PERFORM 0100-SCAN-FOR-TOKEN THRU 0100-EXIT
001090             VARYING WS-TOK-IX FROM 1 BY 1
001100             UNTIL WS-TOK-IX > 2.
001110 0000-EXIT.
001120     GOBACK.
001130*
001140 0100-SCAN-FOR-TOKEN.
001150     MOVE "N" TO WS-FOUND-SW.
001160     INSPECT TC-OCA-OVER-TYPE-TEXT TALLYING WS-SW-POINTER
001170             FOR ALL WS-TOK-ENTRY (WS-TOK-IX).
001180     IF WS-SW-POINTER > 0
001190         MOVE "Y" TO WS-FOUND-SW
001200         MOVE "Y" TO TC-OCA-IS-OVER.
001210     MOVE ZERO TO WS-SW-POINTER.
001220     IF WS-TOKEN-FOUND AND WS-TOK-IX = 1
001230         MOVE "Y" TO TC-OCA-HAS-OVERDISC.
001240     IF WS-TOKEN-FOUND AND WS-TOK-IX = 2
001250         MOVE "Y" TO TC-OCA-HAS-OVERTIME.
001260 0100-EXIT.
001270     EXIT.
