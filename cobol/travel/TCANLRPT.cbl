000100*****************************************************************
000110*                Travel Cost Analysis Report                    *
000120*                                                                *
000130*         Uses RW (Report Writer for prints)                    *
000140*                                                                *
000150*****************************************************************
000160*
000170 IDENTIFICATION          DIVISION.
000180*================================
000190*
000200 PROGRAM-ID.       TCANLRPT.
000210**
000220*    Author.           Vincent B Coen FBCS, FIDM, FIDPM, 06/02/2026.
000230**
000240*    Installation.     Applewood Computers.
000250**
000260*    Date-Written.     06/02/2026.
000270*    Date-Compiled.
000280*    Security.         Copyright (C) 2026 & later, Vincent Bryan Coen.
000290*                      Distributed under the GNU General Public License.
000300*                      See the file COPYING for details.
000310**
000320*    Remarks.          Corporate Travel Cost Analysis - monthly batch.
000330*                      This program uses RW (Report Writer).
000340*
000350*                      Reads the attendance feed and the three travel
000360*                      expense feeds (flight, hotel, train), cleanses
000370*                      and merges them, and produces the management
000380*                      dashboard report - project cost roll-up,
000390*                      department cost/hours/saturation, attendance
000400*                      v travel conflict anomalies, booking-behaviour
000410*                      and over-standard order statistics.
000420*
000430*                      Semi-sourced from pyrgstr for the RW skeleton.
000440**
000450*    Version.          See Prog-Name In Ws.
000460**
000470*    Called Modules.
000480*                      TCVALDT - date validation.
000490*                      TCOVSTD - flight over-type token scan.
000500**
000510*    Functions Used:
000520*                      None.
000530*    Files used :
000540*                      attfile. Attendance feed (input).
000550*                      fltfile. Flight expense feed (input).
000560*                      htlfile. Hotel expense feed (input).
000570*                      trnfile. Train expense feed (input).
000580*                      prtfile. Analysis report (output).
000590*                      anofile. Anomaly side file (output, optional).
000600*
000610*    Error messages used.
000620* System wide:
000630*                      None.
000640* Program specific:
000650*                      TC001 - TC004.
000660**
000670* Changes:
000680* 06/02/26 VBC - 1.0.00 Created - started coding from pyrgstr, ticket
000690*                       TC-0001, initial project loader and merge.
000700* 07/02/26 VBC - 1.0.01 KPI and booking-behaviour blocks added.
000710* 08/02/26 VBC - 1.0.02 File control/FD copybooks split out to their
000720*                       own SEL/FD pairs, ticket TC-0002.
000730* 09/02/26 VBC - 1.0.03 Department metrics and saturation calc added,
000740*                       ticket TC-0004.
000750* 11/02/26 VBC - 1.0.04 Project table split into flight/hotel/train
000760*                       columns per request from Finance.
000770* 13/02/26 VBC - 1.0.05 NoExpense anomaly check removed per business
000780*                       decision, ticket TC-0006 - see Rule R6.
000790* 14/02/26 VBC - 1.0.06 Over-standard token breakdown for flight
000800*                       records added, ticket TC-0009.
000810* 15/02/26 VBC - 1.0.07 Report Writer groups completed for all six
000820*                       report sections, ticket TC-0010.  First
000830*                       release into UAT.
000840**
000850*****************************************************************
000860* Copyright Notice.
000870* ****************
000880*
000890* This notice supersedes all prior copyright notices & was updated 2026-02-15.
000900*
000910* These files and programs are part of the Applewood Computers Accounting
000920* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000930*
000940* This program is now free software; you can redistribute it and/or modify it
000950* under the terms listed here and of the GNU General Public License as
000960* published by the Free Software Foundation; version 3 and later as revised
000970* for PERSONAL USAGE ONLY and that includes for use within a business but
000980* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
000990*
001000* ACAS is distributed in the hope that it will be useful, but WITHOUT
001010* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
001020* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
001030* for more details. If it breaks, you own both pieces but I will endeavour
001040* to fix it, providing you tell me about the problem.
001050*
001060* You should have received a copy of the GNU General Public License along
001070* with ACAS; see the file COPYING.  If not, write to the Free Software
001080* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
001090*
001100*****************************************************************
001110*
001120 ENVIRONMENT             DIVISION.
001130*================================
001140*
001150 CONFIGURATION           SECTION.
001160 SOURCE-COMPUTER.        IBM-370.
001170 OBJECT-COMPUTER.        IBM-370.
001180 SPECIAL-NAMES.
001190     C01 IS TOP-OF-FORM
001200     CLASS TC-NUMERIC-CLASS IS "0" THRU "9".
001210*
001220 INPUT-OUTPUT            SECTION.
001230 FILE-CONTROL.
001240 COPY "selatt.cob".
001250 COPY "selflt.cob".
001260 COPY "selhtl.cob".
001270 COPY "seltrn.cob".
001280 COPY "selrpt.cob".
001290 COPY "selano.cob".
001300*
001310 DATA                    DIVISION.
001320*================================
001330*
001340 FILE SECTION.
001350*
001360 COPY "fdatt.cob".
001370 COPY "fdflt.cob".
001380 COPY "fdhtl.cob".
001390 COPY "fdtrn.cob".
001400 COPY "fdano.cob".
001410*
001420 FD  PRINT-FILE
001430     REPORT IS Travel-Cost-Analysis-Report.
001440*
001450 WORKING-STORAGE SECTION.
001460*-----------------------
001470 77  PROG-NAME               PIC X(17) VALUE "TCANLRPT(1.0.07)".
001480*
001490 01  WS-FILE-STATUS-GROUP.
001500     03  TC-ATTEND-STATUS    PIC XX.
001510     03  TC-FLIGHT-STATUS    PIC XX.
001520     03  TC-HOTEL-STATUS     PIC XX.
001530     03  TC-TRAIN-STATUS     PIC XX.
001540     03  TC-PRINT-STATUS     PIC XX.
001550     03  TC-ANOMALY-STATUS   PIC XX.
001555     03  FILLER              PIC X(02).
001560*
001570 01  WS-EOF-SWITCHES.
001580     03  TC-ATTEND-EOF-SW    PIC X       VALUE "N".
001590         88  TC-ATTEND-EOF   VALUE "Y".
001600     03  TC-FLIGHT-EOF-SW    PIC X       VALUE "N".
001610         88  TC-FLIGHT-EOF   VALUE "Y".
001620     03  TC-HOTEL-EOF-SW     PIC X       VALUE "N".
001630         88  TC-HOTEL-EOF    VALUE "Y".
001640     03  TC-TRAIN-EOF-SW     PIC X       VALUE "N".
001650         88  TC-TRAIN-EOF    VALUE "Y".
001655     03  FILLER              PIC X(04).
001660*
001670 01  WS-MISC-COUNTERS.
001680     03  WS-SUBSCR-1          PIC 9(5)   COMP.
001690     03  WS-SUBSCR-2          PIC 9(5)   COMP.
001700     03  WS-SWAP-SW           PIC X      VALUE "N".
001710         88  WS-SWAP-MADE     VALUE "Y".
001720     03  WS-DIGIT-PTR         PIC 9(3)   COMP.
001730     03  WS-STOP-PTR          PIC 9(3)   COMP.
001740     03  WS-COLLAPSE-COUNT    PIC 9(5)   COMP.
001750     03  WS-SATN-SUM          PIC S9(7)V99 COMP-3.
001760     03  WS-TRAVEL-TYPE-HOLD  PIC X       VALUE SPACES.
001765     03  FILLER               PIC X(04).
001770*
001780 01  WS-AMOUNT-EDIT-FIELDS.
001790     03  WS-RAW-AMOUNT-14     PIC X(14).
001800     03  WS-RAW-AMOUNT-R REDEFINES WS-RAW-AMOUNT-14.
001810         05  WS-RAW-CHAR      PIC X      OCCURS 14 TIMES.
001820     03  WS-CLEAN-AMOUNT-14   PIC X(14).
001830     03  WS-CLEAN-PTR         PIC 9(2)   COMP.
001840     03  WS-CLEAN-SIGN-SW     PIC X      VALUE "+".
001850     03  WS-NUMERIC-AMOUNT    PIC S9(9)V99.
001860     03  WS-VALID-AMOUNT-SW   PIC X      VALUE "N".
001870         88  WS-VALID-AMOUNT  VALUE "Y".
001880     03  WS-DOT-FOUND-SW      PIC X      VALUE "N".
001890         88  WS-DOT-FOUND     VALUE "Y".
001900     03  WS-DOT-POS           PIC 9(2)   COMP.
001910     03  WS-INT-LEN           PIC 9(2)   COMP.
001920     03  WS-DEC-LEN           PIC 9(2)   COMP.
001930     03  WS-INT-PART          PIC X(9).
001940     03  WS-DEC-PART          PIC X(2).
001950     03  WS-COMPOSE-11        PIC 9(11).
001960     03  WS-COMPOSE-11-V REDEFINES WS-COMPOSE-11
001970                              PIC 9(9)V99.
001975     03  FILLER               PIC X(04).
001980*
001990 01  WS-PROJECT-EDIT-FIELDS.
002000     03  WS-RAW-PROJECT-50    PIC X(50).
002010     03  WS-RAW-PROJECT-R REDEFINES WS-RAW-PROJECT-50.
002020         05  WS-PROJ-CHAR     PIC X      OCCURS 50 TIMES.
002030     03  WS-PROJ-CODE-8       PIC X(8).
002035     03  FILLER               PIC X(04).
002040*
002050 01  WS-NUMERIC-EDIT-FIELDS.
002060     03  WS-HOURS-TEXT        PIC X(5).
002070     03  WS-HOURS-NUMERIC     PIC S9(2)V99.
002080     03  WS-DAYS-TEXT         PIC X(4).
002090     03  WS-DAYS-NUMERIC      PIC S9(3).
002100     03  WS-VALID-NUM-SW      PIC X       VALUE "N".
002110         88  WS-VALID-NUM     VALUE "Y".
002115     03  FILLER               PIC X(04).
002120*
002130 01  WS-VALID-DATE-SW         PIC X       VALUE "N".
002140     88  WS-VALID-DATE        VALUE "Y".
002150*
002160*    ANOMALY MATCH WORK FIELDS - USED BY 5000-CROSS-CHECK-ANOMALIES.
002170*
002180 01  WS-ANOMALY-WORK.
002190     03  WS-STATUS-PTR        PIC 9(3)   COMP.
002195     03  FILLER               PIC X(04).
002200*
002210 COPY "wstcatt.cob"  REPLACING TC-ATT-RECORD BY TC-ATT-HOLD-RECORD.
002220 COPY "wstcatw.cob".
002230 COPY "wstctrv.cob"  REPLACING TC-TRV-RAW-RECORD BY TC-TRV-HOLD-RECORD.
002240 COPY "wstctrw.cob".
002250 COPY "wstcprj.cob".
002260 COPY "wstcdpt.cob".
002270 COPY "wstcano.cob"  REPLACING TC-ANO-RECORD BY TC-ANO-HOLD-RECORD.
002280 COPY "wstcanw.cob".
002290 COPY "wstckpi.cob".
002300 COPY "wstcwrk.cob".
002310*
002320 LINKAGE SECTION.
002330****************
002340*
002350 COPY "wstccall.cob".
002360*
002370 01  TO-DAY                   PIC X(10).
002380*
002390 REPORT SECTION.
002400***************
002410*
002420 RD  Travel-Cost-Analysis-Report
002430     CONTROL      FINAL
002440     PAGE LIMIT   58
002450     HEADING      1
002460     FIRST DETAIL 4
002470     LAST  DETAIL 54.
002480*
002490 01  TC-Report-Head  TYPE PAGE HEADING.
002500     03  LINE 1.
002510         05  COL   1     PIC X(17)   SOURCE PROG-NAME.
002520         05  COL  40     PIC X(28)   VALUE "TRAVEL COST ANALYSIS REPORT".
002530         05  COL  95     PIC X(9)    VALUE "RUN DATE ".
002540         05  COL 104     PIC X(10)   SOURCE TO-DAY.
002550         05  COL 125     PIC X(5)    VALUE "PAGE ".
002560         05  COL 130     PIC ZZ9     SOURCE PAGE-COUNTER.
002570     03  LINE 3.
002580         05  COL   1     PIC X(60)   VALUE ALL "-".
002590*
002600 01  TC-Kpi-Head  TYPE DETAIL.
002610     03  LINE + 2.
002620         05  COL   1     PIC X(30)   VALUE "KEY PERFORMANCE INDICATORS".
002630*
002640 01  TC-Kpi-Detail  TYPE DETAIL.
002650     03  LINE + 1.
002660         05  COL   3     PIC X(24)   VALUE "TOTAL TRAVEL COST     :".
002670         05  COL  28     PIC Z,ZZZ,ZZZ,ZZ9.99- SOURCE TC-KPI-TOTAL-COST.
002680     03  LINE + 1.
002690         05  COL   3     PIC X(24)   VALUE "TOTAL ORDERS           :".
002700         05  COL  28     PIC ZZZ,ZZ9  SOURCE TC-KPI-TOTAL-ORDERS.
002710     03  LINE + 1.
002720         05  COL   3     PIC X(24)   VALUE "ANOMALY COUNT          :".
002730         05  COL  28     PIC ZZ,ZZ9  SOURCE TC-KPI-ANOMALY-COUNT.
002740     03  LINE + 1.
002750         05  COL   3     PIC X(24)   VALUE "OVER-STANDARD COUNT    :".
002760         05  COL  28     PIC ZZ,ZZ9  SOURCE TC-KPI-OVER-STD-COUNT.
002770     03  LINE + 1.
002780         05  COL   3     PIC X(24)   VALUE "URGENT BOOKING RATIO % :".
002790         05  COL  28     PIC ZZ9.99  SOURCE TC-KPI-URGENT-RATIO.
002800*
002810 01  TC-Prj-Head  TYPE DETAIL.
002820     03  LINE + 2.
002830         05  COL   1     PIC X(20)   VALUE "PROJECT COST SUMMARY".
002840     03  LINE + 1.
002850         05  COL   1     PIC X(12)   VALUE "PROJECT CODE".
002860         05  COL  15     PIC X(13)   VALUE "TOTAL COST".
002870         05  COL  30     PIC X(13)   VALUE "FLIGHT".
002880         05  COL  45     PIC X(13)   VALUE "HOTEL".
002890         05  COL  60     PIC X(13)   VALUE "TRAIN".
002900         05  COL  75     PIC X(7)    VALUE "ORDERS".
002910*
002920 01  TC-Prj-Detail  TYPE DETAIL.
002930     03  LINE + 1.
002940         05  COL   1     PIC X(8)              SOURCE TC-PRO-CODE.
002950         05  COL  15     PIC Z,ZZZ,ZZZ,ZZ9.99- SOURCE TC-PRO-TOTAL-COST.
002960         05  COL  30     PIC Z,ZZZ,ZZZ,ZZ9.99- SOURCE TC-PRO-FLIGHT-COST.
002970         05  COL  45     PIC Z,ZZZ,ZZZ,ZZ9.99- SOURCE TC-PRO-HOTEL-COST.
002980         05  COL  60     PIC Z,ZZZ,ZZZ,ZZ9.99- SOURCE TC-PRO-TRAIN-COST.
002990         05  COL  75     PIC ZZZ,ZZ9           SOURCE TC-PRO-ORDER-COUNT.
003000*
003010 01  TC-Prj-Total  TYPE DETAIL.
003020     03  LINE + 1.
003030         05  COL   1     PIC X(28)  VALUE "PROJECT SECTION TOTAL     :".
003040         05  COL  30     PIC Z,ZZZ,ZZZ,ZZ9.99- SOURCE TC-KPI-TOTAL-COST.
003050*
003060 01  TC-Dpt-Head  TYPE DETAIL.
003070     03  LINE + 2.
003080         05  COL   1     PIC X(23)   VALUE "DEPARTMENT COST SUMMARY".
003090     03  LINE + 1.
003100         05  COL   1     PIC X(30)   VALUE "DEPARTMENT".
003110         05  COL  32     PIC X(13)   VALUE "TOTAL COST".
003120         05  COL  47     PIC X(9)    VALUE "HOURS".
003130         05  COL  58     PIC X(5)    VALUE "HDCT".
003140         05  COL  65     PIC X(11)   VALUE "SATURATION%".
003150*
003160 01  TC-Dpt-Detail  TYPE DETAIL.
003170     03  LINE + 1.
003180         05  COL   1     PIC X(30)              SOURCE TC-DRO-NAME.
003190         05  COL  32     PIC Z,ZZZ,ZZZ,ZZ9.99- SOURCE TC-DRO-TOTAL-COST.
003200         05  COL  47     PIC ZZZ,ZZ9.99          SOURCE TC-DRO-TOTAL-HOURS.
003210         05  COL  58     PIC ZZ,ZZ9              SOURCE TC-DRO-HEADCOUNT.
003220         05  COL  65     PIC ZZ9.99              SOURCE TC-DRO-SATURATION.
003230*
003240 01  TC-Ano-Head  TYPE DETAIL.
003250     03  LINE + 2.
003260         05  COL   1     PIC X(26)   VALUE "ATTENDANCE / TRAVEL CONFLICTS".
003270     03  LINE + 1.
003280         05  COL   1     PIC X(1)    VALUE "T".
003290         05  COL   3     PIC X(20)   VALUE "EMPLOYEE".
003300         05  COL  25     PIC X(10)   VALUE "DATE".
003310         05  COL  37     PIC X(30)   VALUE "DEPARTMENT".
003320         05  COL  69     PIC X(4)    VALUE "TYPE".
003330         05  COL  75     PIC X(13)   VALUE "AMOUNT".
003340*
003350 01  TC-Ano-Detail  TYPE DETAIL.
003360     03  LINE + 1.
003370         05  COL   1     PIC X(1)               SOURCE TC-ANE-TYPE.
003380         05  COL   3     PIC X(20)              SOURCE TC-ANE-EMP-NAME.
003390         05  COL  25     PIC 9999/99/99         SOURCE TC-ANE-DATE.
003400         05  COL  37     PIC X(30)              SOURCE TC-ANE-DEPT.
003410         05  COL  69     PIC X(1)               SOURCE TC-ANE-TRAVEL-TYPE.
003420         05  COL  75     PIC Z,ZZZ,ZZ9.99-      SOURCE TC-ANE-AMOUNT.
003430*
003440 01  TC-Ano-Total  TYPE DETAIL.
003450     03  LINE + 1.
003460         05  COL   1     PIC X(24)   VALUE "ANOMALY COUNT SHOWN   :".
003470         05  COL  26     PIC ZZ,ZZ9  SOURCE TC-ANO-ROW-COUNT.
003480         05  COL  40     PIC X(20)   VALUE "ANOMALIES FOUND     :".
003490         05  COL  61     PIC ZZ,ZZ9  SOURCE TC-ANO-FOUND-COUNT.
003500*
003510 01  TC-Bkg-Head  TYPE DETAIL.
003520     03  LINE + 2.
003530         05  COL   1     PIC X(38)  VALUE "BOOKING BEHAVIOUR / OVER-STANDARD".
003540*
003550 01  TC-Bkg-Detail  TYPE DETAIL.
003560     03  LINE + 1.
003570         05  COL   3     PIC X(24)   VALUE "TOTAL ORDERS           :".
003580         05  COL  28     PIC ZZZ,ZZ9  SOURCE TC-BKG-TOTAL-ORDERS.
003590     03  LINE + 1.
003600         05  COL   3     PIC X(24)   VALUE "URGENT ORDERS          :".
003610         05  COL  28     PIC ZZZ,ZZ9  SOURCE TC-BKG-URGENT-ORDERS.
003620     03  LINE + 1.
003630         05  COL   3     PIC X(24)   VALUE "URGENT RATIO %         :".
003640         05  COL  28     PIC ZZ9.99   SOURCE TC-BKG-URGENT-RATIO.
003650     03  LINE + 1.
003660         05  COL   3     PIC X(24)   VALUE "AVERAGE ADVANCE DAYS   :".
003670         05  COL  28     PIC ZZZZ9.99 SOURCE TC-BKG-AVG-ADVANCE.
003680     03  LINE + 1.
003690         05  COL   3     PIC X(24)   VALUE "FLIGHT OVER-STANDARD   :".
003700         05  COL  28     PIC ZZ,ZZ9  SOURCE TC-OVS-FLIGHT.
003710     03  LINE + 1.
003720         05  COL   3     PIC X(24)   VALUE "  - OVERDISC TOKENS    :".
003730         05  COL  28     PIC ZZ,ZZ9  SOURCE TC-OVS-OVERDISC-CNT.
003740     03  LINE + 1.
003750         05  COL   3     PIC X(24)   VALUE "  - OVERTIME TOKENS    :".
003760         05  COL  28     PIC ZZ,ZZ9  SOURCE TC-OVS-OVERTIME-CNT.
003770     03  LINE + 1.
003780         05  COL   3     PIC X(24)   VALUE "HOTEL OVER-STANDARD    :".
003790         05  COL  28     PIC ZZ,ZZ9  SOURCE TC-OVS-HOTEL.
003800     03  LINE + 1.
003810         05  COL   3     PIC X(24)   VALUE "TRAIN OVER-STANDARD    :".
003820         05  COL  28     PIC ZZ,ZZ9  SOURCE TC-OVS-TRAIN.
003830     03  LINE + 1.
003840         05  COL   3     PIC X(24)   VALUE "TOTAL OVER-STANDARD    :".
003850         05  COL  28     PIC ZZ,ZZ9  SOURCE TC-OVS-TOTAL.
003860*
003870 01  TC-Report-Trailer  TYPE CONTROL FOOTING FINAL.
003880     03  LINE + 2.
003890         05  COL   1     PIC X(14)   VALUE "END OF REPORT".
003900*
003910 PROCEDURE DIVISION USING TC-CALLING-DATA
003920                          TO-DAY.
003930*
003940 0000-MAIN-CONTROL.
003950*********************
003960     PERFORM 0100-OPEN-FILES         THRU 0100-EXIT.
003970     PERFORM 1000-LOAD-ATTENDANCE    THRU 1000-EXIT.
003980     PERFORM 1100-LOAD-FLIGHT        THRU 1100-EXIT.
003990     PERFORM 1200-LOAD-HOTEL         THRU 1200-EXIT.
004000     PERFORM 1300-LOAD-TRAIN         THRU 1300-EXIT.
004010     PERFORM 3000-AGGREGATE-PROJECTS THRU 3000-EXIT.
004020     PERFORM 3500-SORT-PROJECTS      THRU 3500-EXIT.
004030     PERFORM 3600-TOPN-PROJECTS      THRU 3600-EXIT.
004040     PERFORM 4000-DEPT-COSTS         THRU 4000-EXIT.
004050     PERFORM 4100-DEPT-HOURS-HEADCOUNT THRU 4100-EXIT.
004060     PERFORM 4700-SATURATION         THRU 4700-EXIT.
004070     PERFORM 4500-SORT-DEPTS         THRU 4500-EXIT.
004080     PERFORM 4600-TOPN-DEPTS         THRU 4600-EXIT.
004090     PERFORM 5000-CROSS-CHECK-ANOMALIES THRU 5000-EXIT.
004100     PERFORM 6000-BOOKING-BEHAVIOUR  THRU 6000-EXIT.
004110     PERFORM 7000-OVER-STANDARD      THRU 7000-EXIT.
004120     PERFORM 8000-BUILD-KPIS         THRU 8000-EXIT.
004130     PERFORM 9000-PRINT-REPORT       THRU 9000-EXIT.
004140     PERFORM 0900-CLOSE-FILES        THRU 0900-EXIT.
004150     GOBACK.
004160*
004170 0100-OPEN-FILES.
004180*****************
004190     OPEN INPUT  ATTEND-FILE
004200                 FLIGHT-FILE
004210                 HOTEL-FILE
004220                 TRAIN-FILE.
004230     OPEN OUTPUT PRINT-FILE.
004240     IF TC-CD-WRITE-ANOMALY = "Y"
004250         OPEN OUTPUT ANOMALY-FILE.
004260 0100-EXIT.
004270     EXIT.
004280*
004290 0900-CLOSE-FILES.
004300******************
004310     CLOSE ATTEND-FILE
004320           FLIGHT-FILE
004330           HOTEL-FILE
004340           TRAIN-FILE
004350           PRINT-FILE.
004360     IF TC-CD-WRITE-ANOMALY = "Y"
004370         CLOSE ANOMALY-FILE.
004380 0900-EXIT.
004390     EXIT.
004400*
004410*****************************************************************
004420*    U1 - DATA LOADER / CLEANSER - ATTENDANCE FEED.             *
004430*    RULE R3 - DEFAULTS APPLIED HERE.                           *
004440*****************************************************************
004450*
004460 1000-LOAD-ATTENDANCE.
004470     READ ATTEND-FILE INTO TC-ATT-HOLD-RECORD
004480         AT END
004490             SET TC-ATTEND-EOF TO TRUE
004500             GO TO 1000-EXIT
004510     END-READ.
004520     IF TC-ATTEND-STATUS NOT = "00"
004530         GO TO 1000-EXIT.
004540     PERFORM 1050-CLEAN-ATTENDANCE-REC THRU 1050-EXIT.
004550     GO TO 1000-LOAD-ATTENDANCE.
004560 1000-EXIT.
004570     EXIT.
004580*
004590 1050-CLEAN-ATTENDANCE-REC.
004600     IF TC-ATW-ROW-COUNT >= TC-ATW-MAX-ROWS
004610         GO TO 1050-EXIT.
004620     ADD 1 TO TC-ATW-ROW-COUNT.
004630     SET TC-ATW-IX TO TC-ATW-ROW-COUNT.
004640     IF TC-ATT-EMP-NAME OF TC-ATT-HOLD-RECORD = SPACES
004650         MOVE "UNKNOWN" TO TC-AWE-EMP-NAME (TC-ATW-IX)
004660     ELSE
004670         MOVE TC-ATT-EMP-NAME OF TC-ATT-HOLD-RECORD
004680                              TO TC-AWE-EMP-NAME (TC-ATW-IX)
004690     END-IF.
004700     IF TC-ATT-DEPT-L1 OF TC-ATT-HOLD-RECORD = SPACES
004710         MOVE "UNKNOWN" TO TC-AWE-DEPT-L1 (TC-ATW-IX)
004720     ELSE
004730         MOVE TC-ATT-DEPT-L1 OF TC-ATT-HOLD-RECORD
004740                              TO TC-AWE-DEPT-L1 (TC-ATW-IX)
004750     END-IF.
004760     IF TC-ATT-STATUS OF TC-ATT-HOLD-RECORD = SPACES
004770         MOVE "UNKNOWN"      TO TC-AWE-STATUS (TC-ATW-IX)
004780     ELSE
004790         MOVE TC-ATT-STATUS OF TC-ATT-HOLD-RECORD
004800                              TO TC-AWE-STATUS (TC-ATW-IX)
004810     END-IF.
004820     CALL "TCVALDT" USING TC-ATT-DATE OF TC-ATT-HOLD-RECORD
004830                          WS-VALID-DATE-SW.
004840     IF WS-VALID-DATE
004850         MOVE TC-ATT-DATE OF TC-ATT-HOLD-RECORD
004860                              TO TC-AWE-DATE (TC-ATW-IX)
004870     ELSE
004880         MOVE ZERO            TO TC-AWE-DATE (TC-ATW-IX)
004890     END-IF.
004900     IF TC-ATT-WORK-HOURS OF TC-ATT-HOLD-RECORD NUMERIC
004910         MOVE TC-ATT-WORK-HOURS OF TC-ATT-HOLD-RECORD
004920                              TO TC-AWE-WORK-HOURS (TC-ATW-IX)
004930     ELSE
004940         MOVE ZERO            TO TC-AWE-WORK-HOURS (TC-ATW-IX)
004950     END-IF.
004960 1050-EXIT.
004970     EXIT.
004980*
004990*****************************************************************
005000*    U1/U2 - LOAD + CLEANSE EACH TRAVEL FEED AND APPEND TO THE  *
005010*    MERGED TRAVEL TABLE, IN FLIGHT/HOTEL/TRAIN ORDER (U2).     *
005020*****************************************************************
005030*
005040 1100-LOAD-FLIGHT.
005050     READ FLIGHT-FILE INTO TC-TRV-HOLD-RECORD
005060         AT END
005070             SET TC-FLIGHT-EOF TO TRUE
005080             GO TO 1100-EXIT
005090     END-READ.
005100     IF TC-FLIGHT-STATUS NOT = "00"
005110         GO TO 1100-EXIT.
005120     MOVE "F" TO WS-TRAVEL-TYPE-HOLD.
005130     PERFORM 1150-APPEND-TRAVEL-REC THRU 1150-EXIT.
005140     GO TO 1100-LOAD-FLIGHT.
005150 1100-EXIT.
005160     EXIT.
005170*
005180 1200-LOAD-HOTEL.
005190     READ HOTEL-FILE INTO TC-TRV-HOLD-RECORD
005200         AT END
005210             SET TC-HOTEL-EOF TO TRUE
005220             GO TO 1200-EXIT
005230     END-READ.
005240     IF TC-HOTEL-STATUS NOT = "00"
005250         GO TO 1200-EXIT.
005260     MOVE "H" TO WS-TRAVEL-TYPE-HOLD.
005270     PERFORM 1150-APPEND-TRAVEL-REC THRU 1150-EXIT.
005280     GO TO 1200-LOAD-HOTEL.
005290 1200-EXIT.
005300     EXIT.
005310*
005320 1300-LOAD-TRAIN.
005330     READ TRAIN-FILE INTO TC-TRV-HOLD-RECORD
005340         AT END
005350             SET TC-TRAIN-EOF TO TRUE
005360             GO TO 1300-EXIT
005370     END-READ.
005380     IF TC-TRAIN-STATUS NOT = "00"
005390         GO TO 1300-EXIT.
005400     MOVE "T" TO WS-TRAVEL-TYPE-HOLD.
005410     PERFORM 1150-APPEND-TRAVEL-REC THRU 1150-EXIT.
005420     GO TO 1300-LOAD-TRAIN.
005430 1300-EXIT.
005440     EXIT.
005450*
005460 1150-APPEND-TRAVEL-REC.
005470     IF TC-TRV-ROW-COUNT >= TC-TRV-MAX-ROWS
005480         GO TO 1150-EXIT.
005490     ADD 1 TO TC-TRV-ROW-COUNT.
005500     SET TC-TRV-IX TO TC-TRV-ROW-COUNT.
005510     MOVE WS-TRAVEL-TYPE-HOLD TO TC-TWE-TYPE (TC-TRV-IX).
005520     IF TC-TRV-TRAVELER-NAME OF TC-TRV-HOLD-RECORD = SPACES
005530         MOVE "UNKNOWN" TO TC-TWE-TRAVELER-NAME (TC-TRV-IX)
005540     ELSE
005550         MOVE TC-TRV-TRAVELER-NAME OF TC-TRV-HOLD-RECORD
005560                              TO TC-TWE-TRAVELER-NAME (TC-TRV-IX)
005570     END-IF.
005580     IF TC-TRV-DEPT-L1 OF TC-TRV-HOLD-RECORD = SPACES
005590         MOVE "UNKNOWN" TO TC-TWE-DEPT-L1 (TC-TRV-IX)
005600     ELSE
005610         MOVE TC-TRV-DEPT-L1 OF TC-TRV-HOLD-RECORD
005620                              TO TC-TWE-DEPT-L1 (TC-TRV-IX)
005630     END-IF.
005640     PERFORM 1160-EXTRACT-PROJECT-CODE THRU 1160-EXIT.
005650     MOVE WS-PROJ-CODE-8 TO TC-TWE-PROJ-CODE (TC-TRV-IX).
005660     CALL "TCVALDT" USING TC-TRV-DATE OF TC-TRV-HOLD-RECORD
005670                          WS-VALID-DATE-SW.
005680     IF WS-VALID-DATE
005690         MOVE TC-TRV-DATE OF TC-TRV-HOLD-RECORD
005700                              TO TC-TWE-DATE (TC-TRV-IX)
005710     ELSE
005720         MOVE ZERO            TO TC-TWE-DATE (TC-TRV-IX)
005730     END-IF.
005740     PERFORM 1170-CLEAN-AMOUNT THRU 1170-EXIT.
005750     MOVE WS-NUMERIC-AMOUNT TO TC-TWE-AMOUNT (TC-TRV-IX).
005760     MOVE TC-TRV-ADVANCE-DAYS OF TC-TRV-HOLD-RECORD
005770                          TO WS-DAYS-NUMERIC.
005780     IF WS-DAYS-NUMERIC NOT NUMERIC
005790         MOVE ZERO TO WS-DAYS-NUMERIC.
005800     MOVE WS-DAYS-NUMERIC TO TC-TWE-ADVANCE-DAYS (TC-TRV-IX).
005810     MOVE TC-TRV-OVER-FLAG OF TC-TRV-HOLD-RECORD
005820                          TO TC-TWE-OVER-FLAG (TC-TRV-IX).
005830     MOVE TC-TRV-OVER-TYPE OF TC-TRV-HOLD-RECORD
005840                          TO TC-TWE-OVER-TYPE (TC-TRV-IX).
005850 1150-EXIT.
005860     EXIT.
005870*
005880*    RULE R2 - LEADING RUN OF DIGITS FROM THE RAW PROJECT FIELD.
005890*
005900 1160-EXTRACT-PROJECT-CODE.
005910     MOVE TC-TRV-PROJECT OF TC-TRV-HOLD-RECORD TO WS-RAW-PROJECT-50.
005920     MOVE "UNKNOWN" TO WS-PROJ-CODE-8.
005930     IF WS-PROJ-CHAR (1) NOT NUMERIC
005940         GO TO 1160-EXIT.
005950     MOVE SPACES TO WS-PROJ-CODE-8.
005960     MOVE 1 TO WS-DIGIT-PTR.
005970     MOVE 0 TO WS-STOP-PTR.
005980     PERFORM 1165-COPY-PROJECT-DIGIT THRU 1165-EXIT
005990             VARYING WS-DIGIT-PTR FROM 1 BY 1
006000             UNTIL WS-DIGIT-PTR > 50
006010                OR WS-PROJ-CHAR (WS-DIGIT-PTR) NOT NUMERIC
006020                OR WS-STOP-PTR = 8.
006030 1160-EXIT.
006040     EXIT.
006050*
006060 1165-COPY-PROJECT-DIGIT.
006070     ADD 1 TO WS-STOP-PTR.
006080     MOVE WS-PROJ-CHAR (WS-DIGIT-PTR)
006090              TO WS-PROJ-CODE-8 (WS-STOP-PTR:1).
006100 1165-EXIT.
006110     EXIT.
006120*
006130*    RULE R1 - STRIP CURRENCY SYMBOL, COMMAS, SPACES; NON-NUMERIC
006140*    REMAINDER DEFAULTS TO 0.00.  AMOUNTS ARE SIGNED (RULE R11).
006150*    NO INTRINSIC FUNCTIONS USED - THE CLEANED DIGIT STRING IS
006160*    COMPOSED INTO A PIC 9(11) AND RE-EXAMINED THROUGH A PIC 9(9)V99
006170*    REDEFINITION TO PICK UP THE IMPLIED 2 DECIMAL PLACES.
006180*
006190 1170-CLEAN-AMOUNT.
006200     MOVE TC-TRV-AMOUNT-RAW OF TC-TRV-HOLD-RECORD TO WS-RAW-AMOUNT-14.
006210     MOVE SPACES TO WS-CLEAN-AMOUNT-14.
006220     MOVE "+"    TO WS-CLEAN-SIGN-SW.
006230     MOVE "N"    TO WS-DOT-FOUND-SW.
006240     MOVE ZERO   TO WS-CLEAN-PTR WS-DOT-POS.
006250     PERFORM 1172-CLASSIFY-AMOUNT-CHAR THRU 1172-EXIT
006260             VARYING WS-SUBSCR-1 FROM 1 BY 1
006270             UNTIL WS-SUBSCR-1 > 14.
006280     MOVE ZERO TO WS-NUMERIC-AMOUNT.
006290     MOVE "N"  TO WS-VALID-AMOUNT-SW.
006300     IF WS-CLEAN-PTR > 0
006310         PERFORM 1175-TEST-NUMERIC-AMOUNT THRU 1175-EXIT.
006320     IF WS-VALID-AMOUNT
006330         PERFORM 1176-COMPOSE-AMOUNT THRU 1176-EXIT
006340         MOVE WS-COMPOSE-11-V TO WS-NUMERIC-AMOUNT
006350         IF WS-CLEAN-SIGN-SW = "-"
006360             COMPUTE WS-NUMERIC-AMOUNT = WS-NUMERIC-AMOUNT * -1
006370         END-IF
006380     END-IF.
006390 1170-EXIT.
006400     EXIT.
006410*
006420 1172-CLASSIFY-AMOUNT-CHAR.
006430     EVALUATE WS-RAW-CHAR (WS-SUBSCR-1)
006440         WHEN "0" THRU "9"
006450             ADD 1 TO WS-CLEAN-PTR
006460             MOVE WS-RAW-CHAR (WS-SUBSCR-1)
006470                      TO WS-CLEAN-AMOUNT-14 (WS-CLEAN-PTR:1)
006480         WHEN "."
006490             IF NOT WS-DOT-FOUND
006500                 ADD 1 TO WS-CLEAN-PTR
006510                 MOVE "." TO WS-CLEAN-AMOUNT-14 (WS-CLEAN-PTR:1)
006520                 MOVE WS-CLEAN-PTR TO WS-DOT-POS
006530                 MOVE "Y" TO WS-DOT-FOUND-SW
006540             END-IF
006550         WHEN "-"
006560             MOVE "-" TO WS-CLEAN-SIGN-SW
006570         WHEN OTHER
006580             CONTINUE
006590     END-EVALUATE.
006600 1172-EXIT.
006610     EXIT.
006620*
006630 1175-TEST-NUMERIC-AMOUNT.
006640     MOVE "Y" TO WS-VALID-AMOUNT-SW.
006650     PERFORM 1178-TEST-ONE-AMOUNT-CHAR THRU 1178-EXIT
006660             VARYING WS-SUBSCR-2 FROM 1 BY 1
006670             UNTIL WS-SUBSCR-2 > WS-CLEAN-PTR.
006680     IF WS-DOT-FOUND AND (WS-CLEAN-PTR - WS-DOT-POS) > 2
006690         MOVE "N" TO WS-VALID-AMOUNT-SW.
006700     IF NOT WS-DOT-FOUND AND WS-CLEAN-PTR > 9
006710         MOVE "N" TO WS-VALID-AMOUNT-SW.
006720     IF WS-DOT-FOUND AND (WS-DOT-POS - 1) > 9
006730         MOVE "N" TO WS-VALID-AMOUNT-SW.
006740 1175-EXIT.
006750     EXIT.
006760*
006770 1178-TEST-ONE-AMOUNT-CHAR.
006780     IF WS-CLEAN-AMOUNT-14 (WS-SUBSCR-2:1) NOT = "."
006790        AND WS-CLEAN-AMOUNT-14 (WS-SUBSCR-2:1) NOT NUMERIC
006800         MOVE "N" TO WS-VALID-AMOUNT-SW.
006810 1178-EXIT.
006820     EXIT.
006830*
006840 1176-COMPOSE-AMOUNT.
006850     IF WS-DOT-FOUND
006860         MOVE WS-DOT-POS - 1              TO WS-INT-LEN
006870         MOVE WS-CLEAN-PTR - WS-DOT-POS   TO WS-DEC-LEN
006880     ELSE
006890         MOVE WS-CLEAN-PTR                TO WS-INT-LEN
006900         MOVE ZERO                        TO WS-DEC-LEN
006910     END-IF.
006920     MOVE "000000000" TO WS-INT-PART.
006930     IF WS-INT-LEN > 0
006940         MOVE WS-CLEAN-AMOUNT-14 (1 : WS-INT-LEN)
006950              TO WS-INT-PART (10 - WS-INT-LEN : WS-INT-LEN)
006960     END-IF.
006970     MOVE "00" TO WS-DEC-PART.
006980     IF WS-DEC-LEN > 0
006990         MOVE WS-CLEAN-AMOUNT-14 (WS-DOT-POS + 1 : WS-DEC-LEN)
007000              TO WS-DEC-PART (1 : WS-DEC-LEN)
007010     END-IF.
007020     MOVE WS-INT-PART TO WS-COMPOSE-11 (1:9).
007030     MOVE WS-DEC-PART TO WS-COMPOSE-11 (10:2).
007040 1176-EXIT.
007050     EXIT.
007060*
007070*****************************************************************
007080*    U3 - PROJECT COST AGGREGATOR.  RULE R2 - "UNKNOWN" CODES   *
007090*    ARE EXCLUDED FROM THE ROLL-UP BUT REMAIN IN KPI/DEPT TOTALS.*
007100*****************************************************************
007110*
007120 3000-AGGREGATE-PROJECTS.
007130     MOVE ZERO TO TC-PRJ-ROW-COUNT.
007140     PERFORM 3040-AGGREGATE-ONE-PROJECT THRU 3040-EXIT
007150             VARYING TC-TRV-IX FROM 1 BY 1
007160             UNTIL TC-TRV-IX > TC-TRV-ROW-COUNT.
007170 3000-EXIT.
007180     EXIT.
007190*
007200 3040-AGGREGATE-ONE-PROJECT.
007210     IF TC-TWE-PROJ-CODE (TC-TRV-IX) NOT = "UNKNOWN"
007220         PERFORM 3050-POST-PROJECT-ROW THRU 3050-EXIT.
007230 3040-EXIT.
007240     EXIT.
007250*
007260 3050-POST-PROJECT-ROW.
007270     SET TC-PRJ-IX TO 1.
007280     SEARCH TC-PRJ-ENTRY
007290         AT END
007300             PERFORM 3060-ADD-PROJECT-ROW THRU 3060-EXIT
007310         WHEN TC-PRJ-CODE (TC-PRJ-IX) = TC-TWE-PROJ-CODE (TC-TRV-IX)
007320             PERFORM 3070-ADD-TO-PROJECT-ROW THRU 3070-EXIT
007330     END-SEARCH.
007340 3050-EXIT.
007350     EXIT.
007360*
007370 3060-ADD-PROJECT-ROW.
007380     IF TC-PRJ-ROW-COUNT >= TC-PRJ-MAX-ROWS
007390         GO TO 3060-EXIT.
007400     ADD 1 TO TC-PRJ-ROW-COUNT.
007410     SET TC-PRJ-IX TO TC-PRJ-ROW-COUNT.
007420     MOVE TC-TWE-PROJ-CODE (TC-TRV-IX)  TO TC-PRJ-CODE (TC-PRJ-IX).
007430     MOVE ZERO TO TC-PRJ-TOTAL-COST  (TC-PRJ-IX)
007440                  TC-PRJ-FLIGHT-COST (TC-PRJ-IX)
007450                  TC-PRJ-HOTEL-COST  (TC-PRJ-IX)
007460                  TC-PRJ-TRAIN-COST  (TC-PRJ-IX)
007470                  TC-PRJ-ORDER-COUNT (TC-PRJ-IX).
007480     PERFORM 3070-ADD-TO-PROJECT-ROW THRU 3070-EXIT.
007490 3060-EXIT.
007500     EXIT.
007510*
007520 3070-ADD-TO-PROJECT-ROW.
007530     ADD TC-TWE-AMOUNT (TC-TRV-IX) TO TC-PRJ-TOTAL-COST (TC-PRJ-IX).
007540     ADD 1                         TO TC-PRJ-ORDER-COUNT (TC-PRJ-IX).
007550     EVALUATE TC-TWE-TYPE (TC-TRV-IX)
007560         WHEN "F"
007570             ADD TC-TWE-AMOUNT (TC-TRV-IX)
007580                              TO TC-PRJ-FLIGHT-COST (TC-PRJ-IX)
007590         WHEN "H"
007600             ADD TC-TWE-AMOUNT (TC-TRV-IX)
007610                              TO TC-PRJ-HOTEL-COST (TC-PRJ-IX)
007620         WHEN "T"
007630             ADD TC-TWE-AMOUNT (TC-TRV-IX)
007640                              TO TC-PRJ-TRAIN-COST (TC-PRJ-IX)
007650     END-EVALUATE.
007660 3070-EXIT.
007670     EXIT.
007680*
007690*    DESCENDING BUBBLE SORT ON TOTAL COST - TABLE IS SMALL (<= 500
007700*    ROWS), A FULL SORT VERB/FILE IS NOT WARRANTED FOR THIS SIZE.
007710*
007720 3500-SORT-PROJECTS.
007730     IF TC-PRJ-ROW-COUNT < 2
007740         GO TO 3500-EXIT.
007750     MOVE ZERO TO WS-SUBSCR-1.
007760 3510-BUBBLE-PASS-PROJECTS.
007770     ADD 1 TO WS-SUBSCR-1.
007780     MOVE "N" TO WS-SWAP-SW.
007790     PERFORM 3520-COMPARE-SWAP-PROJECTS THRU 3520-EXIT
007800             VARYING WS-SUBSCR-2 FROM 1 BY 1
007810             UNTIL WS-SUBSCR-2 > TC-PRJ-ROW-COUNT - 1.
007820     IF WS-SUBSCR-1 < TC-PRJ-ROW-COUNT AND WS-SWAP-MADE
007830         GO TO 3510-BUBBLE-PASS-PROJECTS.
007840     GO TO 3500-EXIT.
007850*
007860 3520-COMPARE-SWAP-PROJECTS.
007870     SET TC-PRJ-IX TO WS-SUBSCR-2.
007880     IF TC-PRJ-TOTAL-COST (TC-PRJ-IX)
007890             < TC-PRJ-TOTAL-COST (TC-PRJ-IX + 1)
007900         MOVE TC-PRJ-ENTRY (TC-PRJ-IX)
007910                          TO TC-PRJ-ENTRY-HOLD
007920         MOVE TC-PRJ-ENTRY (TC-PRJ-IX + 1)
007930                          TO TC-PRJ-ENTRY (TC-PRJ-IX)
007940         MOVE TC-PRJ-ENTRY-HOLD
007950                          TO TC-PRJ-ENTRY (TC-PRJ-IX + 1)
007960         MOVE "Y" TO WS-SWAP-SW
007970     END-IF.
007980 3520-EXIT.
007990     EXIT.
008000 3500-EXIT.
008010     EXIT.
008020*
008030*    RULE R12 - TOP 20 + "OTHERS".
008040*
008050 3600-TOPN-PROJECTS.
008060     MOVE ZERO TO WS-COLLAPSE-COUNT.
008070     IF TC-PRJ-ROW-COUNT <= TC-PRJ-TOP-N
008080         GO TO 3600-EXIT.
008090     MOVE "OTHERS" TO TC-PRJ-CODE (TC-PRJ-TOP-N + 1).
008100     MOVE ZERO TO TC-PRJ-TOTAL-COST  (TC-PRJ-TOP-N + 1)
008110                  TC-PRJ-FLIGHT-COST (TC-PRJ-TOP-N + 1)
008120                  TC-PRJ-HOTEL-COST  (TC-PRJ-TOP-N + 1)
008130                  TC-PRJ-TRAIN-COST  (TC-PRJ-TOP-N + 1)
008140                  TC-PRJ-ORDER-COUNT (TC-PRJ-TOP-N + 1).
008150     PERFORM 3650-COLLAPSE-PROJECT-ROW THRU 3650-EXIT
008160             VARYING WS-SUBSCR-1 FROM TC-PRJ-TOP-N + 1 BY 1
008170             UNTIL WS-SUBSCR-1 > TC-PRJ-ROW-COUNT.
008180     MOVE TC-PRJ-TOP-N + 1 TO TC-PRJ-ROW-COUNT.
008190 3600-EXIT.
008200     EXIT.
008210*
008220 3650-COLLAPSE-PROJECT-ROW.
008230     SET TC-PRJ-IX TO WS-SUBSCR-1.
008240     ADD TC-PRJ-TOTAL-COST  (TC-PRJ-IX)
008250                 TO TC-PRJ-TOTAL-COST  (TC-PRJ-TOP-N + 1).
008260     ADD TC-PRJ-FLIGHT-COST (TC-PRJ-IX)
008270                 TO TC-PRJ-FLIGHT-COST (TC-PRJ-TOP-N + 1).
008280     ADD TC-PRJ-HOTEL-COST  (TC-PRJ-IX)
008290                 TO TC-PRJ-HOTEL-COST  (TC-PRJ-TOP-N + 1).
008300     ADD TC-PRJ-TRAIN-COST  (TC-PRJ-IX)
008310                 TO TC-PRJ-TRAIN-COST  (TC-PRJ-TOP-N + 1).
008320     ADD TC-PRJ-ORDER-COUNT (TC-PRJ-IX)
008330                 TO TC-PRJ-ORDER-COUNT (TC-PRJ-TOP-N + 1).
008340     ADD 1 TO WS-COLLAPSE-COUNT.
008350 3650-EXIT.
008360     EXIT.
008370*
008380*****************************************************************
008390*    U4 - DEPARTMENT METRICS CALCULATOR.                        *
008400*****************************************************************
008410*
008420 4000-DEPT-COSTS.
008430     MOVE ZERO TO TC-DPT-ROW-COUNT.
008440     PERFORM 4040-DEPT-COST-ONE-ROW THRU 4040-EXIT
008450             VARYING TC-TRV-IX FROM 1 BY 1
008460             UNTIL TC-TRV-IX > TC-TRV-ROW-COUNT.
008470 4000-EXIT.
008480     EXIT.
008490*
008500 4040-DEPT-COST-ONE-ROW.
008510     IF TC-TWE-DEPT-L1 (TC-TRV-IX) NOT = "UNKNOWN"
008520            AND TC-TWE-DEPT-L1 (TC-TRV-IX) NOT = SPACES
008530         PERFORM 4050-POST-DEPT-COST THRU 4050-EXIT.
008540 4040-EXIT.
008550     EXIT.
008560*
008570 4050-POST-DEPT-COST.
008580     SET TC-DPT-IX TO 1.
008590     SEARCH TC-DPT-ENTRY
008600         AT END
008610             PERFORM 4060-ADD-DEPT-ROW THRU 4060-EXIT
008620         WHEN TC-DPT-NAME (TC-DPT-IX) = TC-TWE-DEPT-L1 (TC-TRV-IX)
008630             ADD TC-TWE-AMOUNT (TC-TRV-IX) TO TC-DPT-TOTAL-COST (TC-DPT-IX)
008640     END-SEARCH.
008650 4050-EXIT.
008660     EXIT.
008670*
008680 4060-ADD-DEPT-ROW.
008690     IF TC-DPT-ROW-COUNT >= TC-DPT-MAX-ROWS
008700         GO TO 4060-EXIT.
008710     ADD 1 TO TC-DPT-ROW-COUNT.
008720     SET TC-DPT-IX TO TC-DPT-ROW-COUNT.
008730     MOVE TC-TWE-DEPT-L1 (TC-TRV-IX)   TO TC-DPT-NAME (TC-DPT-IX).
008740     MOVE ZERO TO TC-DPT-TOTAL-COST  (TC-DPT-IX)
008750                  TC-DPT-TOTAL-HOURS (TC-DPT-IX)
008760                  TC-DPT-HEADCOUNT   (TC-DPT-IX)
008770                  TC-DPT-SATURATION  (TC-DPT-IX).
008780     ADD TC-TWE-AMOUNT (TC-TRV-IX) TO TC-DPT-TOTAL-COST (TC-DPT-IX).
008790 4060-EXIT.
008800     EXIT.
008810*
008820 4100-DEPT-HOURS-HEADCOUNT.
008830     PERFORM 4140-DEPT-HOURS-ONE-ROW THRU 4140-EXIT
008840             VARYING TC-ATW-IX FROM 1 BY 1
008850             UNTIL TC-ATW-IX > TC-ATW-ROW-COUNT.
008860 4100-EXIT.
008870     EXIT.
008880*
008890 4140-DEPT-HOURS-ONE-ROW.
008900     IF TC-AWE-DEPT-L1 (TC-ATW-IX) NOT = "UNKNOWN"
008910            AND TC-AWE-DEPT-L1 (TC-ATW-IX) NOT = SPACES
008920         PERFORM 4150-POST-DEPT-HOURS THRU 4150-EXIT.
008930 4140-EXIT.
008940     EXIT.
008950*
008960 4150-POST-DEPT-HOURS.
008970     SET TC-DPT-IX TO 1.
008980     SEARCH TC-DPT-ENTRY
008990         AT END
009000             PERFORM 4060-ADD-DEPT-ROW-FROM-ATT THRU 4060-EXIT
009010         WHEN TC-DPT-NAME (TC-DPT-IX) = TC-AWE-DEPT-L1 (TC-ATW-IX)
009020             ADD TC-AWE-WORK-HOURS (TC-ATW-IX)
009030                      TO TC-DPT-TOTAL-HOURS (TC-DPT-IX)
009040     END-SEARCH.
009050 4150-EXIT.
009060     EXIT.
009070*
009080 4060-ADD-DEPT-ROW-FROM-ATT.
009090     IF TC-DPT-ROW-COUNT >= TC-DPT-MAX-ROWS
009100         GO TO 4060-EXIT.
009110     ADD 1 TO TC-DPT-ROW-COUNT.
009120     SET TC-DPT-IX TO TC-DPT-ROW-COUNT.
009130     MOVE TC-AWE-DEPT-L1 (TC-ATW-IX)   TO TC-DPT-NAME (TC-DPT-IX).
009140     MOVE ZERO TO TC-DPT-TOTAL-COST  (TC-DPT-IX)
009150                  TC-DPT-TOTAL-HOURS (TC-DPT-IX)
009160                  TC-DPT-HEADCOUNT   (TC-DPT-IX)
009170                  TC-DPT-SATURATION  (TC-DPT-IX).
009180     ADD TC-AWE-WORK-HOURS (TC-ATW-IX) TO TC-DPT-TOTAL-HOURS (TC-DPT-IX).
009190 4060-EXIT.
009200     EXIT.
009210*
009220*    RULE R4 - SATURATION = HOURS / (HEADCOUNT * 176) * 100.
009230*    HEADCOUNT COUNTED HERE, ONE DEPARTMENT AT A TIME, USING THE
009240*    "SEEN NAME" TABLE TO SPOT DISTINCT EMPLOYEES.
009250*
009260 4700-SATURATION.
009270     PERFORM 4710-SATURATE-ONE-DEPT THRU 4710-EXIT
009280             VARYING TC-DPT-IX FROM 1 BY 1
009290             UNTIL TC-DPT-IX > TC-DPT-ROW-COUNT.
009300 4700-EXIT.
009310     EXIT.
009320*
009330 4710-SATURATE-ONE-DEPT.
009340     MOVE ZERO TO TC-DSN-COUNT.
009350     PERFORM 4720-CHECK-ATW-FOR-DEPT THRU 4720-EXIT
009360             VARYING TC-ATW-IX FROM 1 BY 1
009370             UNTIL TC-ATW-IX > TC-ATW-ROW-COUNT.
009380     MOVE TC-DSN-COUNT TO TC-DPT-HEADCOUNT (TC-DPT-IX).
009390     IF TC-DPT-HEADCOUNT (TC-DPT-IX) = ZERO
009400         MOVE ZERO TO TC-DPT-SATURATION (TC-DPT-IX)
009410     ELSE
009420         COMPUTE TC-DPT-SATURATION (TC-DPT-IX) ROUNDED =
009430             TC-DPT-TOTAL-HOURS (TC-DPT-IX) /
009440             (TC-DPT-HEADCOUNT (TC-DPT-IX) * TC-DPT-STD-HOURS)
009450             * 100
009460     END-IF.
009470 4710-EXIT.
009480     EXIT.
009490*
009500 4720-CHECK-ATW-FOR-DEPT.
009510     IF TC-AWE-DEPT-L1 (TC-ATW-IX) = TC-DPT-NAME (TC-DPT-IX)
009520         PERFORM 4750-MARK-NAME-SEEN THRU 4750-EXIT.
009530 4720-EXIT.
009540     EXIT.
009550*
009560 4750-MARK-NAME-SEEN.
009570     SET TC-DSN-IX TO 1.
009580     SEARCH TC-DSN-ENTRY
009590         AT END
009600             IF TC-DSN-COUNT < 2000
009610                 ADD 1 TO TC-DSN-COUNT
009620                 SET TC-DSN-IX TO TC-DSN-COUNT
009630                 MOVE TC-AWE-EMP-NAME (TC-ATW-IX) TO TC-DSN-NAME (TC-DSN-IX)
009640             END-IF
009650         WHEN TC-DSN-NAME (TC-DSN-IX) = TC-AWE-EMP-NAME (TC-ATW-IX)
009660             CONTINUE
009670     END-SEARCH.
009680 4750-EXIT.
009690     EXIT.
009700*
009710 4500-SORT-DEPTS.
009720     IF TC-DPT-ROW-COUNT < 2
009730         GO TO 4500-EXIT.
009740     MOVE ZERO TO WS-SUBSCR-1.
009750 4510-BUBBLE-PASS-DEPTS.
009760     ADD 1 TO WS-SUBSCR-1.
009770     MOVE "N" TO WS-SWAP-SW.
009780     PERFORM 4520-COMPARE-SWAP-DEPTS THRU 4520-EXIT
009790             VARYING WS-SUBSCR-2 FROM 1 BY 1
009800             UNTIL WS-SUBSCR-2 > TC-DPT-ROW-COUNT - 1.
009810     IF WS-SUBSCR-1 < TC-DPT-ROW-COUNT AND WS-SWAP-MADE
009820         GO TO 4510-BUBBLE-PASS-DEPTS.
009830     GO TO 4500-EXIT.
009840*
009850 4520-COMPARE-SWAP-DEPTS.
009860     SET TC-DPT-IX TO WS-SUBSCR-2.
009870     IF TC-DPT-TOTAL-COST (TC-DPT-IX)
009880             < TC-DPT-TOTAL-COST (TC-DPT-IX + 1)
009890         MOVE TC-DPT-ENTRY (TC-DPT-IX)
009900                          TO TC-DPT-ENTRY-HOLD
009910         MOVE TC-DPT-ENTRY (TC-DPT-IX + 1)
009920                          TO TC-DPT-ENTRY (TC-DPT-IX)
009930         MOVE TC-DPT-ENTRY-HOLD
009940                          TO TC-DPT-ENTRY (TC-DPT-IX + 1)
009950         MOVE "Y" TO WS-SWAP-SW
009960     END-IF.
009970 4520-EXIT.
009980     EXIT.
009990 4500-EXIT.
010000     EXIT.
010010*
010020*    RULE R12 - TOP 15 + "OTHERS", SATURATION AVERAGED.
010030*
010040 4600-TOPN-DEPTS.
010050     IF TC-DPT-ROW-COUNT <= TC-DPT-TOP-N
010060         GO TO 4600-EXIT.
010070     MOVE "OTHERS" TO TC-DPT-NAME (TC-DPT-TOP-N + 1).
010080     MOVE ZERO TO TC-DPT-TOTAL-COST  (TC-DPT-TOP-N + 1)
010090                  TC-DPT-TOTAL-HOURS (TC-DPT-TOP-N + 1)
010100                  TC-DPT-HEADCOUNT   (TC-DPT-TOP-N + 1)
010110                  TC-DPT-SATURATION  (TC-DPT-TOP-N + 1)
010120                  WS-SATN-SUM
010130                  WS-COLLAPSE-COUNT.
010140     PERFORM 4650-COLLAPSE-DEPT-ROW THRU 4650-EXIT
010150             VARYING WS-SUBSCR-1 FROM TC-DPT-TOP-N + 1 BY 1
010160             UNTIL WS-SUBSCR-1 > TC-DPT-ROW-COUNT.
010170     IF WS-COLLAPSE-COUNT > ZERO
010180         COMPUTE TC-DPT-SATURATION (TC-DPT-TOP-N + 1) ROUNDED =
010190                 WS-SATN-SUM / WS-COLLAPSE-COUNT.
010200     MOVE TC-DPT-TOP-N + 1 TO TC-DPT-ROW-COUNT.
010210 4600-EXIT.
010220     EXIT.
010230*
010240 4650-COLLAPSE-DEPT-ROW.
010250     SET TC-DPT-IX TO WS-SUBSCR-1.
010260     ADD TC-DPT-TOTAL-COST  (TC-DPT-IX)
010270                 TO TC-DPT-TOTAL-COST  (TC-DPT-TOP-N + 1).
010280     ADD TC-DPT-TOTAL-HOURS (TC-DPT-IX)
010290                 TO TC-DPT-TOTAL-HOURS (TC-DPT-TOP-N + 1).
010300     ADD TC-DPT-HEADCOUNT   (TC-DPT-IX)
010310                 TO TC-DPT-HEADCOUNT   (TC-DPT-TOP-N + 1).
010320     ADD TC-DPT-SATURATION  (TC-DPT-IX) TO WS-SATN-SUM.
010330     ADD 1 TO WS-COLLAPSE-COUNT.
010340 4650-EXIT.
010350     EXIT.
010360*
010370*****************************************************************
010380*    U5 - ANOMALY CROSS-CHECKER.  RULE R5 - CONFLICT WHEN AN     *
010390*    OFFICE-STATUS ATTENDANCE ROW MATCHES A TRAVEL ROW BY NAME   *
010400*    AND DATE.  RULE R6 - NOEXPENSE CHECK STAYS DISABLED.        *
010410*****************************************************************
010420*
010430 5000-CROSS-CHECK-ANOMALIES.
010440     MOVE ZERO TO TC-ANO-ROW-COUNT TC-ANO-FOUND-COUNT.
010450     PERFORM 5010-CHECK-ATTEND-ROW THRU 5010-EXIT
010460             VARYING TC-ATW-IX FROM 1 BY 1
010470             UNTIL TC-ATW-IX > TC-ATW-ROW-COUNT.
010480 5000-EXIT.
010490     EXIT.
010500*
010510 5010-CHECK-ATTEND-ROW.
010520     MOVE ZERO TO WS-STATUS-PTR.
010530     INSPECT TC-AWE-STATUS (TC-ATW-IX) TALLYING WS-STATUS-PTR
010540             FOR ALL "OFFICE".
010550     IF WS-STATUS-PTR > ZERO
010560            AND TC-AWE-DATE (TC-ATW-IX) NOT = ZERO
010570         PERFORM 5020-CHECK-TRAVEL-MATCH THRU 5020-EXIT
010580                 VARYING TC-TRV-IX FROM 1 BY 1
010590                 UNTIL TC-TRV-IX > TC-TRV-ROW-COUNT
010600     END-IF.
010610 5010-EXIT.
010620     EXIT.
010630*
010640 5020-CHECK-TRAVEL-MATCH.
010650     IF TC-TWE-TRAVELER-NAME (TC-TRV-IX)
010660                  = TC-AWE-EMP-NAME (TC-ATW-IX)
010670        AND TC-TWE-DATE (TC-TRV-IX)
010680                  = TC-AWE-DATE (TC-ATW-IX)
010690         PERFORM 5050-WRITE-ANOMALY THRU 5050-EXIT.
010700 5020-EXIT.
010710     EXIT.
010720*
010730 5050-WRITE-ANOMALY.
010740     ADD 1 TO TC-ANO-FOUND-COUNT.
010750     MOVE "A"                        TO TC-ANO-TYPE OF TC-ANO-HOLD-RECORD.
010760     MOVE TC-AWE-EMP-NAME (TC-ATW-IX) TO TC-ANO-EMP-NAME OF TC-ANO-HOLD-RECORD.
010770     MOVE TC-AWE-DATE     (TC-ATW-IX) TO TC-ANO-DATE OF TC-ANO-HOLD-RECORD.
010780     MOVE TC-AWE-DEPT-L1  (TC-ATW-IX) TO TC-ANO-DEPT OF TC-ANO-HOLD-RECORD.
010790     MOVE TC-AWE-STATUS   (TC-ATW-IX) TO TC-ANO-STATUS OF TC-ANO-HOLD-RECORD.
010800     MOVE TC-TWE-TYPE     (TC-TRV-IX) TO TC-ANO-TRAVEL-TYPE OF TC-ANO-HOLD-RECORD.
010810     MOVE TC-TWE-AMOUNT   (TC-TRV-IX) TO TC-ANO-AMOUNT OF TC-ANO-HOLD-RECORD.
010820     IF TC-CD-WRITE-ANOMALY = "Y"
010830         WRITE TC-ANO-RECORD FROM TC-ANO-HOLD-RECORD.
010840     IF TC-ANO-ROW-COUNT < TC-ANO-MAX-ROWS
010850         ADD 1 TO TC-ANO-ROW-COUNT
010860         SET TC-ANO-IX TO TC-ANO-ROW-COUNT
010870         MOVE TC-ANO-TYPE OF TC-ANO-HOLD-RECORD  TO TC-ANE-TYPE (TC-ANO-IX)
010880         MOVE TC-ANO-EMP-NAME OF TC-ANO-HOLD-RECORD
010890                                              TO TC-ANE-EMP-NAME (TC-ANO-IX)
010900         MOVE TC-ANO-DATE OF TC-ANO-HOLD-RECORD  TO TC-ANE-DATE (TC-ANO-IX)
010910         MOVE TC-ANO-DEPT OF TC-ANO-HOLD-RECORD  TO TC-ANE-DEPT (TC-ANO-IX)
010920         MOVE TC-ANO-STATUS OF TC-ANO-HOLD-RECORD
010930                                              TO TC-ANE-STATUS (TC-ANO-IX)
010940         MOVE TC-ANO-TRAVEL-TYPE OF TC-ANO-HOLD-RECORD
010950                                              TO TC-ANE-TRAVEL-TYPE (TC-ANO-IX)
010960         MOVE TC-ANO-AMOUNT OF TC-ANO-HOLD-RECORD
010970                                              TO TC-ANE-AMOUNT (TC-ANO-IX)
010980     END-IF.
010990 5050-EXIT.
011000     EXIT.
011010*
011020*****************************************************************
011030*    U6 - BOOKING BEHAVIOUR ANALYZER.  RULES R7/R8.              *
011040*****************************************************************
011050*
011060 6000-BOOKING-BEHAVIOUR.
011070     MOVE ZERO TO TC-BKG-TOTAL-ORDERS TC-BKG-URGENT-ORDERS
011080                  TC-BKG-ADVANCE-SUM  TC-BKG-URGENT-RATIO
011090                  TC-BKG-AVG-ADVANCE.
011100     PERFORM 6050-ACCUM-ONE-BOOKING THRU 6050-EXIT
011110             VARYING TC-TRV-IX FROM 1 BY 1
011120             UNTIL TC-TRV-IX > TC-TRV-ROW-COUNT.
011130     IF TC-BKG-TOTAL-ORDERS = ZERO
011140         MOVE ZERO TO TC-BKG-URGENT-RATIO TC-BKG-AVG-ADVANCE
011150     ELSE
011160         COMPUTE TC-BKG-URGENT-RATIO ROUNDED =
011170                 TC-BKG-URGENT-ORDERS / TC-BKG-TOTAL-ORDERS * 100
011180         COMPUTE TC-BKG-AVG-ADVANCE ROUNDED =
011190                 TC-BKG-ADVANCE-SUM / TC-BKG-TOTAL-ORDERS
011200     END-IF.
011210 6000-EXIT.
011220     EXIT.
011230*
011240 6050-ACCUM-ONE-BOOKING.
011250     ADD 1 TO TC-BKG-TOTAL-ORDERS.
011260     ADD TC-TWE-ADVANCE-DAYS (TC-TRV-IX) TO TC-BKG-ADVANCE-SUM.
011270     IF TC-TWE-ADVANCE-DAYS (TC-TRV-IX) <= 2
011280         ADD 1 TO TC-BKG-URGENT-ORDERS.
011290 6050-EXIT.
011300     EXIT.
011310*
011320*****************************************************************
011330*    U7 - OVER-STANDARD COUNTER.  RULES R9/R10 - CALLS TCOVSTD  *
011340*    TO SCAN THE FLIGHT OVER-TYPE TEXT FOR OVERDISC/OVERTIME.    *
011350*****************************************************************
011360*
011370 7000-OVER-STANDARD.
011380     MOVE ZERO TO TC-OVS-FLIGHT   TC-OVS-HOTEL     TC-OVS-TRAIN
011390                  TC-OVS-TOTAL    TC-OVS-OVERDISC-CNT
011400                  TC-OVS-OVERTIME-CNT.
011410     PERFORM 7040-CLASSIFY-ONE-TRAVEL-REC THRU 7040-EXIT
011420             VARYING TC-TRV-IX FROM 1 BY 1
011430             UNTIL TC-TRV-IX > TC-TRV-ROW-COUNT.
011440     COMPUTE TC-OVS-TOTAL = TC-OVS-FLIGHT + TC-OVS-HOTEL + TC-OVS-TRAIN.
011450 7000-EXIT.
011460     EXIT.
011470*
011480 7040-CLASSIFY-ONE-TRAVEL-REC.
011490     EVALUATE TC-TWE-TYPE (TC-TRV-IX)
011500         WHEN "F"
011510             PERFORM 7050-CHECK-FLIGHT-OVER THRU 7050-EXIT
011520         WHEN "H"
011530             IF TC-TWE-OVER-FLAG (TC-TRV-IX) = "Y "
011540                 ADD 1 TO TC-OVS-HOTEL
011550             END-IF
011560         WHEN "T"
011570             IF TC-TWE-OVER-FLAG (TC-TRV-IX) = "Y "
011580                 ADD 1 TO TC-OVS-TRAIN
011590             END-IF
011600     END-EVALUATE.
011610 7040-EXIT.
011620     EXIT.
011630*
011640 7050-CHECK-FLIGHT-OVER.
011650     MOVE TC-TWE-OVER-TYPE (TC-TRV-IX) TO TC-OCA-OVER-TYPE-TEXT.
011660     CALL "TCOVSTD" USING TC-OCA-OVER-TYPE-TEXT
011670                          TC-OCA-IS-OVER
011680                          TC-OCA-HAS-OVERDISC
011690                          TC-OCA-HAS-OVERTIME.
011700     IF TC-OCA-IS-OVER = "Y"
011710         ADD 1 TO TC-OVS-FLIGHT
011720     END-IF.
011730     IF TC-OCA-HAS-OVERDISC = "Y"
011740         ADD 1 TO TC-OVS-OVERDISC-CNT
011750     END-IF.
011760     IF TC-OCA-HAS-OVERTIME = "Y"
011770         ADD 1 TO TC-OVS-OVERTIME-CNT
011780     END-IF.
011790 7050-EXIT.
011800     EXIT.
011810*
011820*****************************************************************
011830*    U8 - KPI / DASHBOARD BUILDER.                               *
011840*****************************************************************
011850*
011860 8000-BUILD-KPIS.
011870     MOVE ZERO TO TC-KPI-TOTAL-COST TC-KPI-TOTAL-ORDERS.
011880     PERFORM 8050-ACCUM-ONE-KPI-ROW THRU 8050-EXIT
011890             VARYING TC-TRV-IX FROM 1 BY 1
011900             UNTIL TC-TRV-IX > TC-TRV-ROW-COUNT.
011910     MOVE TC-ANO-FOUND-COUNT  TO TC-KPI-ANOMALY-COUNT.
011920     MOVE TC-OVS-TOTAL        TO TC-KPI-OVER-STD-COUNT.
011930     MOVE TC-BKG-URGENT-RATIO TO TC-KPI-URGENT-RATIO.
011940 8000-EXIT.
011950     EXIT.
011960*
011970 8050-ACCUM-ONE-KPI-ROW.
011980     ADD TC-TWE-AMOUNT (TC-TRV-IX) TO TC-KPI-TOTAL-COST.
011990     ADD 1                         TO TC-KPI-TOTAL-ORDERS.
012000 8050-EXIT.
012010     EXIT.
012020*
012030*****************************************************************
012040*    U9 - REPORT WRITER.                                         *
012050*****************************************************************
012060*
012070 9000-PRINT-REPORT.
012080     INITIATE Travel-Cost-Analysis-Report.
012090     GENERATE TC-Kpi-Head.
012100     GENERATE TC-Kpi-Detail.
012110     GENERATE TC-Prj-Head.
012120     PERFORM 9010-PRINT-ONE-PROJECT THRU 9010-EXIT
012130             VARYING TC-PRJ-IX FROM 1 BY 1
012140             UNTIL TC-PRJ-IX > TC-PRJ-ROW-COUNT.
012150     GENERATE TC-Prj-Total.
012160     GENERATE TC-Dpt-Head.
012170     PERFORM 9020-PRINT-ONE-DEPT THRU 9020-EXIT
012180             VARYING TC-DPT-IX FROM 1 BY 1
012190             UNTIL TC-DPT-IX > TC-DPT-ROW-COUNT.
012200     GENERATE TC-Ano-Head.
012210     PERFORM 9030-PRINT-ONE-ANOMALY THRU 9030-EXIT
012220             VARYING TC-ANO-IX FROM 1 BY 1
012230             UNTIL TC-ANO-IX > TC-ANO-ROW-COUNT.
012240     GENERATE TC-Ano-Total.
012250     GENERATE TC-Bkg-Head.
012260     GENERATE TC-Bkg-Detail.
012270     TERMINATE Travel-Cost-Analysis-Report.
012280 9000-EXIT.
012290     EXIT.
012300*
012310 9010-PRINT-ONE-PROJECT.
012320     MOVE TC-PRJ-CODE        (TC-PRJ-IX) TO TC-PRO-CODE.
012330     MOVE TC-PRJ-TOTAL-COST  (TC-PRJ-IX) TO TC-PRO-TOTAL-COST.
012340     MOVE TC-PRJ-FLIGHT-COST (TC-PRJ-IX) TO TC-PRO-FLIGHT-COST.
012350     MOVE TC-PRJ-HOTEL-COST  (TC-PRJ-IX) TO TC-PRO-HOTEL-COST.
012360     MOVE TC-PRJ-TRAIN-COST  (TC-PRJ-IX) TO TC-PRO-TRAIN-COST.
012370     MOVE TC-PRJ-ORDER-COUNT (TC-PRJ-IX) TO TC-PRO-ORDER-COUNT.
012380     GENERATE TC-Prj-Detail.
012390 9010-EXIT.
012400     EXIT.
012410*
012420 9020-PRINT-ONE-DEPT.
012430     MOVE TC-DPT-NAME        (TC-DPT-IX) TO TC-DRO-NAME.
012440     MOVE TC-DPT-TOTAL-COST  (TC-DPT-IX) TO TC-DRO-TOTAL-COST.
012450     MOVE TC-DPT-TOTAL-HOURS (TC-DPT-IX) TO TC-DRO-TOTAL-HOURS.
012460     MOVE TC-DPT-HEADCOUNT   (TC-DPT-IX) TO TC-DRO-HEADCOUNT.
012470     MOVE TC-DPT-SATURATION  (TC-DPT-IX) TO TC-DRO-SATURATION.
012480     GENERATE TC-Dpt-Detail.
012490 9020-EXIT.
012500     EXIT.
012510*
012520 9030-PRINT-ONE-ANOMALY.
012530     GENERATE TC-Ano-Detail.
012540 9030-EXIT.
012550     EXIT.
